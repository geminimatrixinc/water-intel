000100*****************************************************************
000200** COPY      : ACQFMEA0                                        *
000300** SISTEMA   : ACQ - CONTROLLO QUALITA' DATI IDROLOGICI         *
000400** OGGETTO   : TRACCIATO RECORD MISURA IDROLOGICA (ESTRATTO     *
000500**             GREZZO IN INGRESSO E RECORD NORMALIZZATO IN      *
000600**             USCITA). IL GREZZO E' UNA SEMPLICE RIDENOMINA-   *
000700**             ZIONE DI CAMPI, SALVO IL VALORE CHE NEL GREZZO   *
000800**             RESTA TESTO (AMMETTE BLANK = NULLO E CONTENUTO   *
000900**             NON NUMERICO DA SEGNALARE) E NEL NORMALIZZATO    *
001000**             DIVENTA NUMERICO GIA' VALIDATO.                  *
001100*****************************************************************
001200** DATA.... PRG.. AUTORE DESCRIZIONE MODIFICA....................
001300** 15031987 00001 EN     CREAZIONE TRACCIATO ORIGINALE           *
001400** 02091988 00002 EN     AGGIUNTO QUALIFICATORE E STATO QA       *
001500** 11041993 00003 CAF    VALORE GREZZO PORTATO A ZONA TESTO DI   *
001600**                       12 POSIZIONI PER AMMETTERE IL BLANK     *
001700**                       (VEDI NOTA CONTRATTO ACQCCOST)          *
001800*****************************************************************
001900**--- TRACCIATO GREZZO (RAW-MEASUREMENTS, 90 BYTE) -------------*
002000        01  ACQ-REC-GREZZO.                                       EN870315
002100            05 ACQ-G-DATA-ORA             PIC X(19).              EN870315
002200            05 ACQ-G-CODICE-STAZ          PIC X(15).              EN870315
002300            05 ACQ-G-VARIABILE            PIC X(30).              EN870315
002400            05 ACQ-G-VALORE               PIC X(12).              CF930411
002500            05 ACQ-G-UNITA-MISURA         PIC X(10).              EN870315
002600            05 ACQ-G-QUALIFICATORE        PIC X(02).              EN880902
002700            05 ACQ-G-STATO-QA             PIC X(01).              EN880902
002800            05 FILLER                     PIC X(01)               CF930411
002900                                          VALUE SPACES.           EN870315
003000**--- TRACCIATO NORMALIZZATO (NORMALIZED-OUT, 90 BYTE) ----------*
003100**    RIDENOMINAZIONE CAMPO A CAMPO DEL TRACCIATO GREZZO, PIU'  *
003200**    IL TIMESTAMP IN FORMA CANONICA YYYY-MM-DD HH:MM:SS E IL   *
003300**    VALORE GIA' CONVERTITO IN NUMERICO VALIDATO                *
003400        01  ACQ-REC-NORMALIZZATO.                                 EN870315
003500            05 ACQ-N-TIMESTAMP            PIC X(19).              EN870315
003600            05 ACQ-N-STAZIONE             PIC X(15).              EN870315
003700            05 ACQ-N-PARAMETRO            PIC X(30).              EN870315
003800            05 ACQ-N-VALORE               PIC S9(07)V9(04).       CF930411
003900            05 ACQ-N-UNITA                PIC X(10).              EN870315
004000            05 ACQ-N-QUALIFICATORE        PIC X(02).              EN880902
004100            05 ACQ-N-STATO-QA             PIC X(01).              EN880902
004200            05 FILLER                     PIC X(02)               CF930411
004300                                          VALUE SPACES.           EN870315
