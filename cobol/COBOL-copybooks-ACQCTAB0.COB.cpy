000100*****************************************************************
000200** COPY      : ACQCTAB0                                        *
000300** SISTEMA   : ACQ - CONTROLLO QUALITA' DATI IDROLOGICI         *
000400** OGGETTO   : AREA DATI COMUNE (COMMAREA) SCAMBIATA TRA IL     *
000500**             PROGRAMMA ACQBT010 (PILOTA) E I SOTTOPROGRAMMI   *
000600**             ACQBT020/030/040/050: TABELLA MISURE IN MEMORIA, *
000700**             ACCUMULATORI DI QUALITA', TABELLE ORDINATE       *
000800**             STAZIONI/PARAMETRI/CHIAVI-DUPLICATE.             *
000900*****************************************************************
001000** DATA.... PRG.. AUTORE DESCRIZIONE MODIFICA....................
001100** 15031987 00001 EN     CREAZIONE AREA DATI ORIGINALE           *
001200** 02091988 00002 EN     AGGIUNTA TABELLA CHIAVI DUPLICATE       *
001300** 11041993 00003 CAF    ELEVATI I MASSIMALI TABELLE A SEGUITO   *
001400**                       DELL'AUMENTO VOLUMI RETE DI MONITOR.    *
001500** 19072007 00004 RSS    DISTINTO VALORE NULLO (BLANK) DA VALORE *
001600**                       ERRATO (NON NUMERICO) SUL TRACCIATO     *
001700**                       GREZZO; AGGIUNTO INDICATORE DI BYTE     *
001800**                       RISERVA SPORCO, RICHIESTO DA ACQBT020   *
001900** 13052023 00005 RSS    AGGIUNTE RISERVE DI ESPANSIONE IN CODA  *
002000**                       AI GRUPPI DELLA COMMAREA, PER FUTURI    *
002100**                       CAMPI SENZA RIDEFINIRE I TRACCIATI      *
002200**                       ESISTENTI (RICHIESTA STD. D'AMBIENTE)   *
002300*****************************************************************
002400        01  ACQ-AREA-DATI.                                        EN870315
002500**--- TABELLA MISURE IN MEMORIA (LETTURA UNICA DEL FILE) -------*
002600            05  ACQ-TABELLA-MISURE.                               EN870315
002700                10 ACQ-TAB-CONTA-RIGHE   PIC 9(07) COMP-3         CF930411
002800                                          VALUE ZERO.             EN870315
002900                10 ACQ-TAB-RIGA OCCURS 1 TO 3000 TIMES            CF930411
003000                       DEPENDING ON ACQ-TAB-CONTA-RIGHE           EN870315
003100                       INDEXED BY ACQ-TAB-IDX.                    EN870315
003200                    15 ACQ-R-TIMESTAMP    PIC X(19).              EN870315
003300                    15 ACQ-R-TS-STATO     PIC X(01).              EN870315
003400                        88 ACQ-R-TS-VALIDO      VALUE 'V'.        EN870315
003500                        88 ACQ-R-TS-NULLO       VALUE 'N'.        EN870315
003600                        88 ACQ-R-TS-ERRATO      VALUE 'E'.        EN870315
003700                    15 ACQ-R-TS-ANNO       PIC 9(04).             EN870315
003800                    15 ACQ-R-TS-MESE       PIC 9(02).             EN870315
003900                    15 ACQ-R-TS-GIORNO     PIC 9(02).             EN870315
004000                    15 ACQ-R-TS-ORA        PIC 9(02).             EN870315
004100                    15 ACQ-R-TS-MINUTO     PIC 9(02).             EN870315
004200                    15 ACQ-R-TS-SECONDO    PIC 9(02).             EN870315
004300                    15 ACQ-R-STAZIONE      PIC X(15).             EN870315
004400                    15 ACQ-R-PARAMETRO     PIC X(30).             EN870315
004500                    15 ACQ-R-VALORE        PIC S9(07)V9(04).      EN880902
004600                    15 ACQ-R-VALORE-SW     PIC X(01).             EN880902
004700                        88 ACQ-R-VALORE-NULLO   VALUE 'N'.        EN880902
004800                        88 ACQ-R-VALORE-ERRATO  VALUE 'E'.        RS070719
004900                        88 ACQ-R-VALORE-VALIDO  VALUE 'V'.        EN880902
005000                    15 ACQ-R-UNITA         PIC X(10).             EN870315
005100                    15 ACQ-R-QUALIFICATORE PIC X(02).             EN880902
005200                    15 ACQ-R-STATO-QA      PIC X(01).             EN880902
005300                    15 ACQ-R-FUTURO-SW     PIC X(01).             EN880902
005400                        88 ACQ-R-E-FUTURO        VALUE 'S'.       EN880902
005500                    15 ACQ-R-DUPLICATO-SW  PIC X(01).             EN880902
005600                        88 ACQ-R-E-DUPLICATO     VALUE 'S'.       EN880902
005700                    15 ACQ-R-RISERVA-SW    PIC X(01).             RS070719
005800                        88 ACQ-R-E-SPORCA        VALUE 'S'.       RS070719
005900                    15 FILLER               PIC X(05).            RS130523
006000**--- ACCUMULATORI DI QUALITA' (VALORIZZATI DA ACQBT030/040) ---*
006100            05  ACQ-ACCUMULATORI.                                 EN880902
006200                10 ACQ-ACC-NULLI-TIMESTAMP PIC 9(07) COMP-3.      EN880902
006300                10 ACQ-ACC-NULLI-STAZIONE  PIC 9(07) COMP-3.      EN880902
006400                10 ACQ-ACC-NULLI-PARAMETRO PIC 9(07) COMP-3.      EN880902
006500                10 ACQ-ACC-NULLI-VALORE    PIC 9(07) COMP-3.      EN880902
006600                10 ACQ-ACC-VALORE-ERRATO   PIC 9(07) COMP-3.      RS070719
006700                10 ACQ-ACC-VALORE-MIN      PIC S9(07)V9(04).      EN880902
006800                10 ACQ-ACC-VALORE-MAX      PIC S9(07)V9(04).      EN880902
006900                10 ACQ-ACC-VAL-SOTTO-MIN   PIC 9(07) COMP-3.      EN880902
007000                10 ACQ-ACC-VAL-SOPRA-MAX   PIC 9(07) COMP-3.      EN880902
007100                10 ACQ-ACC-TS-ERRATI       PIC 9(07) COMP-3.      EN880902
007200                10 ACQ-ACC-TS-MIN-VALIDO   PIC X(19).             EN880902
007300                10 ACQ-ACC-TS-MAX-VALIDO   PIC X(19).             EN880902
007400                10 ACQ-ACC-TS-SOTTO-AMIN   PIC 9(07) COMP-3.      EN880902
007500                10 ACQ-ACC-ANNO-MIN-TROV   PIC 9(04).             EN880902
007600                10 ACQ-ACC-TS-SOPRA-AMAX   PIC 9(07) COMP-3.      EN880902
007700                10 ACQ-ACC-ANNO-MAX-TROV   PIC 9(04).             EN880902
007800                10 ACQ-ACC-TS-FUTURI       PIC 9(07) COMP-3.      EN880902
007900                10 ACQ-ACC-DUPLICATI       PIC 9(07) COMP-3.      EN880902
008000                10 FILLER                  PIC X(05).             RS130523
008100**--- TABELLA STAZIONI DISTINTE, MANTENUTA ORDINATA ------------*
008200            05  ACQ-TABELLA-STAZIONI.                             EN880902
008300                10 ACQ-STAZ-CONTA        PIC 9(04) COMP-3         CF930411
008400                                          VALUE ZERO.             EN880902
008500                10 ACQ-STAZ-ENTRY OCCURS 0 TO 1000 TIMES          CF930411
008600                       DEPENDING ON ACQ-STAZ-CONTA                EN880902
008700                       ASCENDING KEY IS ACQ-STAZ-ID               EN880902
008800                       INDEXED BY ACQ-STAZ-IDX.                   EN880902
008900                    15 ACQ-STAZ-ID         PIC X(15).             EN880902
009000                    15 ACQ-STAZ-CONTEGGIO  PIC 9(07) COMP-3.      EN880902
009100                    15 FILLER              PIC X(03).             RS130523
009200**--- TABELLA PARAMETRI DISTINTI, MANTENUTA ORDINATA ------------*
009300            05  ACQ-TABELLA-PARAMETRI.                            EN880902
009400                10 ACQ-PARM-CONTA        PIC 9(04) COMP-3         CF930411
009500                                          VALUE ZERO.             EN880902
009600                10 ACQ-PARM-ENTRY OCCURS 0 TO 300 TIMES           CF930411
009700                       DEPENDING ON ACQ-PARM-CONTA                EN880902
009800                       ASCENDING KEY IS ACQ-PARM-ID               EN880902
009900                       INDEXED BY ACQ-PARM-IDX.                   EN880902
010000                    15 ACQ-PARM-ID         PIC X(30).             EN880902
010100                    15 ACQ-PARM-CONTEGGIO  PIC 9(07) COMP-3.      EN880902
010200                    15 FILLER              PIC X(03).             RS130523
010300**--- TABELLA CHIAVI (TIMESTAMP+STAZIONE+PARAMETRO) PER LA ------*
010400**    RICERCA DEI DUPLICATI, MANTENUTA ORDINATA -----------------*
010500            05  ACQ-TABELLA-CHIAVI.                               EN880902
010600                10 ACQ-CHIAVE-CONTA      PIC 9(07) COMP-3         CF930411
010700                                          VALUE ZERO.             EN880902
010800                10 ACQ-CHIAVE-ENTRY OCCURS 0 TO 3000 TIMES        CF930411
010900                       DEPENDING ON ACQ-CHIAVE-CONTA              EN880902
011000                       ASCENDING KEY IS ACQ-CHIAVE-VAL            EN880902
011100                       INDEXED BY ACQ-CHIAVE-IDX.                 EN880902
011200                    15 ACQ-CHIAVE-VAL      PIC X(64).             EN880902
011300                    15 FILLER              PIC X(03).             RS130523
011400**--- ESITO CONTROLLO TRACCIATO (VALORIZZATO DA ACQBT020) -------*
011500**--- TIMESTAMP DI ESECUZIONE DEL BATCH (PER IL CONTROLLO -------*
011600**    "DATA FUTURA") VALORIZZATO DA ACQBT010 PRIMA DI CHIAMARE --*
011700**    LE ROUTINE DI VALIDAZIONE ----------------------------*
011800            05  ACQ-CONTROLLO-RUN.                                CF930411
011900                10 ACQ-RUN-TIMESTAMP      PIC X(19).              CF930411
012000                10 FILLER                 PIC X(05).              RS130523
012100            05  ACQ-SCHEMA-INFO.                                  EN870315
012200                10 ACQ-SCH-CAMPI-RICHIESTI PIC 9(02)              EN870315
012300                                          VALUE 5.                EN870315
012400                10 ACQ-SCH-CAMPI-OPZIONALI PIC 9(02)              EN870315
012500                                          VALUE 2.                EN870315
012600                10 ACQ-SCH-ESITO-SW       PIC X(01).              EN870315
012700                    88 ACQ-SCH-OK               VALUE 'S'.        EN870315
012800                    88 ACQ-SCH-KO               VALUE 'N'.        EN870315
012900                10 FILLER                  PIC X(03).             RS130523
