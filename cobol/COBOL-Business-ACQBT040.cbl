000100*****************************************************************
000200** NOTE :
000300*****************************************************************
000400**
000500** PRODOTTO : SISTEMA ACQ - CONTROLLO QUALITA DATI IDROLOGICI
000600**
000700** FUNZIONE : VALIDAZIONE DI REGOLE DI BUSINESS SULLE MISURE
000800**            (CHIAVI DUPLICATE, NUMEROSITA STAZIONI/PARAMETRI
000900**            DISTINTI, LUNGHEZZA CODICE STAZIONE, VALIDITA DEI
001000**            CODICI QUALIFICATORE E STATO QA) SULLA TABELLA IN
001100**            MEMORIA GIA CARICATA
001200**
001300** AUTORE   : ENGINEERING
001400**
001500** PROGRAMMA: ACQBT040, COBOL/SUBPROGRAMMA
001600**
001700** INPUT    : COMMAREA ACQ-AREA-DATI (ACQCTAB0), GIA SUPERATO
001800**            IL CONTROLLO DI TRACCIATO (ACQBT020)
001900**
002000** OUTPUT   : MESSAGGI IN COMMAREA ACQ-AREA-ACCUMULATORE (VIA
002100**            ACQYACUM); NESSUN ACCUMULATORE PROPRIO IN ACQCTAB0
002200**
002300*****************************************************************
002400** STORIA AGGIORNAMENTI..........................................
002500**
002600** 02091988 EN     CREAZIONE PROGRAMMA ORIGINALE (SEGNALAZIONE
002700**                 CHIAVI DUPLICATE, GIA RILEVATE DA ACQBT010)
002800** 11041993 CAF    AGGIUNTI I CONTROLLI SUL NUMERO DI STAZIONI E
002900**                 PARAMETRI DISTINTI TROVATI NEL TRACCIATO
003000** 19072007 RSS    AGGIUNTI I CONTROLLI SUI CODICI QUALIFICATORE
003100**                 E STATO QA (TABELLE DI CONTRATTO IN ACQCCOST)
003200** 23052013 RSS    RICH. 4471 - NESSUNA SEGNALAZIONE SE LA TABELLA
003300**                 MISURE E VUOTA (ESITO VALIDO SENZA RILIEVI)
003400*****************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. ACQBT040.
003700 AUTHOR.
003800     ENGINEERING SPA.
003900 INSTALLATION.
004000     CED RETE MONITORAGGIO IDROLOGICO.
004100 DATE-WRITTEN.
004200     02 SETTEMBRE 1988.
004300 DATE-COMPILED.
004400 SECURITY.
004500     USO INTERNO - RISERVATO AL PERSONALE AUTORIZZATO CED.
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-3090.
005000 OBJECT-COMPUTER. IBM-3090.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS ACQ-CLASSE-NUMERICA IS '0' THRU '9'
005400     UPSI-0 ON STATUS IS ACQ-UPSI-TEST-ON.
005500**-------------------------------------------------------------
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800**                                  - COSTANTI E TABELLE CODICI
005900     COPY ACQCCOST.
006000
006100 01  WK-COSTANTI-FLAG.
006200     05 WK-ACQYACUM             PIC X(08) VALUE 'ACQYACUM'.
006300
006400**--- CONTATORE STANDALONE: SPAZI DI TESTA NELLE CONVERSIONI ----*
006500**    NUMERICO/ALFANUMERICO PER LE STRING DI SEGNALAZIONE -------*
006600 77  WS-SPAZI-TESTA              PIC 9(02) COMP-3.
006700
006800**--- CONTATORI DI LAVORO PER LE SEGNALAZIONI CUMULATIVE --------*
006900 01  WS-LAVORO.
007000     05 WS-CONTA-STAZ-LUNGHE     PIC 9(07) COMP-3 VALUE ZERO.
007100     05 WS-CONTA-QUALIF-ERRATI   PIC 9(07) COMP-3 VALUE ZERO.
007200     05 WS-CONTA-QA-ERRATI       PIC 9(07) COMP-3 VALUE ZERO.
007300     05 WS-NUM-EDIT               PIC ZZZZZZ9.
007400**--- REDEFINES: VISTA ALFANUMERICA, PER USO CON INSPECT/STRING -*
007500     05 WS-NUM-EDIT-R REDEFINES
007600        WS-NUM-EDIT                 PIC X(07).
007700     05 WS-LUNG-EDIT              PIC Z9.
007800     05 WS-LUNG-EDIT-R REDEFINES
007900        WS-LUNG-EDIT                PIC X(02).
008000
008100**--- MESSAGGIO PASSATO ALLA ROUTINE ACCUMULATORE ---------------*
008200 01  WS-MESSAGGIO-COMPOSTO     PIC X(80).
008300**--- REDEFINES: META INIZIALE/FINALE, USATA PER LA VERIFICA A --*
008400**--- VIDEO TESTO COMPOSTO IN FASE DI COLLAUDO PROGRAMMA --------*
008500 01  WS-MESSAGGIO-COMPOSTO-R REDEFINES
008600     WS-MESSAGGIO-COMPOSTO.
008700     05 WS-MSG-PRIMA-META       PIC X(40).
008800     05 WS-MSG-SECONDA-META     PIC X(40).
008900
009000 LINKAGE SECTION.
009100 COPY ACQCTAB0.
009200 COPY ACQCACM0.
009300
009400 PROCEDURE DIVISION USING ACQ-AREA-DATI ACQ-AREA-ACCUMULATORE.
009500  C0000-CONTROLLO.
009600     IF ACQ-TAB-CONTA-RIGHE = ZERO
009700** REGOLA 8: TRACCIATO VUOTO, GIA BLOCCATO A LIVELLO DI SCHEMA DA
009800** ACQBT020 - LA VALIDAZIONE DI REGOLE RESTITUISCE ESITO VALIDO
009900** SENZA ALCUN RILIEVO, NON RIPETE LA SEGNALAZIONE
010000         CONTINUE
010100     ELSE
010200         PERFORM C0100-ESITO-DUPLICATI
010300            THRU EX-C0100-ESITO-DUPLICATI
010400         PERFORM C0200-ESITO-STAZIONI
010500            THRU EX-C0200-ESITO-STAZIONI
010600         PERFORM C0300-ESITO-PARAMETRI
010700            THRU EX-C0300-ESITO-PARAMETRI
010800         PERFORM C0400-VERIFICA-CODICI-RIGA
010900            VARYING ACQ-TAB-IDX FROM 1 BY 1
011000            UNTIL ACQ-TAB-IDX > ACQ-TAB-CONTA-RIGHE
011100         PERFORM C0500-ESITO-CODICI
011200            THRU EX-C0500-ESITO-CODICI
011300     END-IF.
011400     GOBACK.
011500 *-----------------------------------
011600** REGOLA 6: LE CHIAVI DUPLICATE SONO GIA STATE CONTATE DA
011700** ACQBT010 IN FASE DI CARICAMENTO (TABELLA CHIAVI ORDINATA)
011800 *-----------------------------------
011900  C0100-ESITO-DUPLICATI.
012000     IF ACQ-ACC-DUPLICATI > ZERO
012100         MOVE ACQ-ACC-DUPLICATI      TO WS-NUM-EDIT
012200         MOVE ZERO                   TO WS-SPAZI-TESTA
012300         INSPECT WS-NUM-EDIT-R TALLYING WS-SPAZI-TESTA
012400                             FOR LEADING SPACE
012500         STRING WS-NUM-EDIT-R(WS-SPAZI-TESTA + 1:)
012600                                     DELIMITED BY SIZE
012700            ' DUPLICATE ROW(S) FOR THE SAME TIMESTAMP,'
012800                                     DELIMITED BY SIZE
012900            ' STATION AND PARAMETER' DELIMITED BY SIZE
013000            INTO WS-MESSAGGIO-COMPOSTO
013100         MOVE 'AVV'                TO ACUM-FUNZ
013200         MOVE WS-MESSAGGIO-COMPOSTO  TO ACUM-MESSAGGIO-IN
013300         CALL WK-ACQYACUM USING ACQ-AREA-ACCUMULATORE END-CALL
013400     END-IF.
013500  EX-C0100-ESITO-DUPLICATI.
013600     EXIT.
013700 *-----------------------------------
013800** REGOLA 7: ALMENO UNA STAZIONE DISTINTA DEVE ESSERE PRESENTE;
013900** IL TRACCIATO E A LUNGHEZZA FISSA (15 BYTE), QUINDI UN CODICE
014000** CHE OCCUPA TUTTI I 15 BYTE (NESSUN BIANCO FINALE) E TRATTATO
014100** COME EQUIVALENTE AL SUPERAMENTO DELLA LUNGHEZZA MASSIMA DI
014200** CONTRATTO (VEDERE ACQ-COST-LUNG-MAX-STAZ)
014300 *-----------------------------------
014400  C0200-ESITO-STAZIONI.
014500     IF ACQ-STAZ-CONTA = ZERO
014600         MOVE 'ERR'             TO ACUM-FUNZ
014700         MOVE 'NO DISTINCT STATION_ID VALUES FOUND'
014800                                 TO ACUM-MESSAGGIO-IN
014900         CALL WK-ACQYACUM USING ACQ-AREA-ACCUMULATORE END-CALL
015000     ELSE
015100         PERFORM C0210-VERIFICA-LUNGH-STAZ
015200            VARYING ACQ-STAZ-IDX FROM 1 BY 1
015300            UNTIL ACQ-STAZ-IDX > ACQ-STAZ-CONTA
015400         PERFORM C0220-ESITO-LUNGH-STAZ
015500            THRU EX-C0220-ESITO-LUNGH-STAZ
015600     END-IF.
015700  EX-C0200-ESITO-STAZIONI.
015800     EXIT.
015900 *-----------------------------------
016000 *
016100 *-----------------------------------
016200  C0210-VERIFICA-LUNGH-STAZ.
016300     IF ACQ-STAZ-ID(ACQ-STAZ-IDX)(15:1) NOT = SPACE
016400         ADD 1                TO WS-CONTA-STAZ-LUNGHE
016500     END-IF.
016600 *-----------------------------------
016700 *
016800 *-----------------------------------
016900  C0220-ESITO-LUNGH-STAZ.
017000     IF WS-CONTA-STAZ-LUNGHE > ZERO
017100         MOVE WS-CONTA-STAZ-LUNGHE   TO WS-NUM-EDIT
017200         MOVE ZERO                   TO WS-SPAZI-TESTA
017300         INSPECT WS-NUM-EDIT-R TALLYING WS-SPAZI-TESTA
017400                             FOR LEADING SPACE
017500         MOVE ACQ-COST-LUNG-MAX-STAZ TO WS-LUNG-EDIT
017600         STRING WS-NUM-EDIT-R(WS-SPAZI-TESTA + 1:)
017700                                     DELIMITED BY SIZE
017800            ' STATION_ID VALUE(S) AT OR ABOVE THE'
017900                                     DELIMITED BY SIZE
018000            ' MAXIMUM LENGTH OF ' DELIMITED BY SIZE
018100            WS-LUNG-EDIT-R           DELIMITED BY SIZE
018200            INTO WS-MESSAGGIO-COMPOSTO
018300         MOVE 'AVV'                TO ACUM-FUNZ
018400         MOVE WS-MESSAGGIO-COMPOSTO  TO ACUM-MESSAGGIO-IN
018500         CALL WK-ACQYACUM USING ACQ-AREA-ACCUMULATORE END-CALL
018600     END-IF.
018700  EX-C0220-ESITO-LUNGH-STAZ.
018800     EXIT.
018900 *-----------------------------------
019000** REGOLA 7: ALMENO UN PARAMETRO DISTINTO DEVE ESSERE PRESENTE
019100 *-----------------------------------
019200  C0300-ESITO-PARAMETRI.
019300     IF ACQ-PARM-CONTA = ZERO
019400         MOVE 'ERR'             TO ACUM-FUNZ
019500         MOVE 'NO DISTINCT PARAMETER VALUES FOUND'
019600                                 TO ACUM-MESSAGGIO-IN
019700         CALL WK-ACQYACUM USING ACQ-AREA-ACCUMULATORE END-CALL
019800     END-IF.
019900  EX-C0300-ESITO-PARAMETRI.
020000     EXIT.
020100 *-----------------------------------
020200** REGOLA 7: CODICI QUALIFICATORE E STATO QA VERIFICATI RIGA PER
020300** RIGA CONTRO LE TABELLE DI CONTRATTO; UN CAMPO BIANCO E
020400** AMMESSO (CODICE NON VALORIZZATO SULLA MISURA)
020500 *-----------------------------------
020600  C0400-VERIFICA-CODICI-RIGA.
020700     PERFORM C0410-VERIFICA-QUALIFICATORE
020800        THRU EX-C0410-VERIFICA-QUALIFICATORE.
020900     PERFORM C0420-VERIFICA-STATO-QA
021000        THRU EX-C0420-VERIFICA-STATO-QA.
021100 *-----------------------------------
021200 *
021300 *-----------------------------------
021400  C0410-VERIFICA-QUALIFICATORE.
021500     IF ACQ-R-QUALIFICATORE(ACQ-TAB-IDX) NOT = SPACES
021600         SET WK-IDX-QUALIF TO 1
021700         SEARCH ACQ-COST-QUALIF-TAB
021800            AT END
021900               ADD 1           TO WS-CONTA-QUALIF-ERRATI
022000            WHEN ACQ-COST-QUALIF-TAB(WK-IDX-QUALIF)
022100                       = ACQ-R-QUALIFICATORE(ACQ-TAB-IDX)
022200               CONTINUE
022300         END-SEARCH
022400     END-IF.
022500  EX-C0410-VERIFICA-QUALIFICATORE.
022600     EXIT.
022700 *-----------------------------------
022800 *
022900 *-----------------------------------
023000  C0420-VERIFICA-STATO-QA.
023100     IF ACQ-R-STATO-QA(ACQ-TAB-IDX) NOT = SPACES
023200         SET WK-IDX-QA TO 1
023300         SEARCH ACQ-COST-QA-TAB
023400            AT END
023500               ADD 1           TO WS-CONTA-QA-ERRATI
023600            WHEN ACQ-COST-QA-TAB(WK-IDX-QA)
023700                       = ACQ-R-STATO-QA(ACQ-TAB-IDX)
023800               CONTINUE
023900         END-SEARCH
024000     END-IF.
024100  EX-C0420-VERIFICA-STATO-QA.
024200     EXIT.
024300 *-----------------------------------
024400 *
024500 *-----------------------------------
024600  C0500-ESITO-CODICI.
024700     IF WS-CONTA-QUALIF-ERRATI > ZERO
024800         MOVE WS-CONTA-QUALIF-ERRATI TO WS-NUM-EDIT
024900         MOVE ZERO                   TO WS-SPAZI-TESTA
025000         INSPECT WS-NUM-EDIT-R TALLYING WS-SPAZI-TESTA
025100                             FOR LEADING SPACE
025200         STRING WS-NUM-EDIT-R(WS-SPAZI-TESTA + 1:)
025300                                     DELIMITED BY SIZE
025400            ' ROW(S) WITH INVALID QUALIFIER CODE'
025500                                     DELIMITED BY SIZE
025600            INTO WS-MESSAGGIO-COMPOSTO
025700         MOVE 'AVV'                TO ACUM-FUNZ
025800         MOVE WS-MESSAGGIO-COMPOSTO  TO ACUM-MESSAGGIO-IN
025900         CALL WK-ACQYACUM USING ACQ-AREA-ACCUMULATORE END-CALL
026000     END-IF.
026100     IF WS-CONTA-QA-ERRATI > ZERO
026200         MOVE WS-CONTA-QA-ERRATI     TO WS-NUM-EDIT
026300         MOVE ZERO                   TO WS-SPAZI-TESTA
026400         INSPECT WS-NUM-EDIT-R TALLYING WS-SPAZI-TESTA
026500                             FOR LEADING SPACE
026600         STRING WS-NUM-EDIT-R(WS-SPAZI-TESTA + 1:)
026700                                     DELIMITED BY SIZE
026800            ' ROW(S) WITH INVALID QA STATUS CODE'
026900                                     DELIMITED BY SIZE
027000            INTO WS-MESSAGGIO-COMPOSTO
027100         MOVE 'AVV'                TO ACUM-FUNZ
027200         MOVE WS-MESSAGGIO-COMPOSTO  TO ACUM-MESSAGGIO-IN
027300         CALL WK-ACQYACUM USING ACQ-AREA-ACCUMULATORE END-CALL
027400     END-IF.
027500  EX-C0500-ESITO-CODICI.
027600     EXIT.
027700 *-----------------------------------
027800
027900**=====================      END       *************************
