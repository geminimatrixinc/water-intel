000100*****************************************************************
000200** NOTE :
000300*****************************************************************
000400**
000500** PRODOTTO : SISTEMA ACQ - CONTROLLO QUALITA DATI IDROLOGICI
000600**
000700** FUNZIONE : PILOTA CARICAMENTO E VALIDAZIONE MISURE
000800**
000900** AUTORE   : ENGINEERING
001000**
001100** PROGRAMMA: ACQBT010, COBOL/BATCH
001200**
001300** PLAN     : ACQOPX01
001400**
001500** INPUT    : MISURE GREZZE DA RETE DI MONITORAGGIO
001600**
001700** OUTPUT   : MISURE NORMALIZZATE
001800**
001900** OUTPUT   : RAPPORTO DI VALIDAZIONE
002000**
002100*****************************************************************
002200** STORIA AGGIORNAMENTI..........................................
002300**
002400** 15031987 EN     CREAZIONE PROGRAMMA ORIGINALE
002500** 02091988 EN     AGGIUNTA GESTIONE STAZIONI E PARAMETRI
002600** 11041993 CAF    ELEVATI I MASSIMALI TABELLE MISURE
002700** 30091998 PZ     VERIFICA FINESTRA ANNO 2000 SU TIMESTAMP
002800**                 MISURE (VEDERE ACQCCOST, LIMITI ANNO)
002900** 14022001 PZ     ALLINEATO A SEGUITO REVISIONE LIMITI DI
003000**                 PLAUSIBILITA DEL CAMPO VALORE (VEDERE ACQCCOST)
003100** 19072007 RSS    AGGIUNTA CHIAMATA ACQBT050 (SOMMARIO DATI)
003200** 19072007 RSS    AGGIUNTO AVVISO CUMULATIVO DATE NON
003300**                 INTERPRETABILI (VEDERE C00330)
003400** 23052013 RSS    RICH. 4471 - GESTIONE FILE VUOTO SENZA
003500**                 ABEND, ESITO WARNING ANZICHE BLOCCANTE
003600*****************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID. ACQBT010.
003900 AUTHOR.
004000     ENGINEERING SPA.
004100 INSTALLATION.
004200     CED RETE MONITORAGGIO IDROLOGICO.
004300 DATE-WRITTEN.
004400     15 MARZO 1987.
004500 DATE-COMPILED.
004600 SECURITY.
004700     USO INTERNO - RISERVATO AL PERSONALE AUTORIZZATO CED.
004800*****************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-3090.
005200 OBJECT-COMPUTER. IBM-3090.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS ACQ-CLASSE-NUMERICA IS '0' THRU '9'
005600     UPSI-0 ON STATUS IS ACQ-UPSI-TEST-ON.
005700**-------------------------------------------------------------
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000**                                  - MISURE GREZZE   INPUT
006100     SELECT  IFILMISU       ASSIGN    TO IFILMISU
006200                            FILE STATUS IS WS-FS-IFILMISU.
006300**                                  - MISURE NORMALIZZ. OUTPUT
006400     SELECT  OFILNORM       ASSIGN    TO OFILNORM
006500                            FILE STATUS IS WS-FS-OFILNORM.
006600**                                  - RAPPORTO VALIDAZ. OUTPUT
006700     SELECT  OFILVALI       ASSIGN    TO OFILVALI
006800                            FILE STATUS IS WS-FS-OFILVALI.
006900*****************************************************************
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  IFILMISU
007300     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.
007400 01  REC-IFILMISU                  PIC  X(0090).
007500 FD  OFILNORM
007600     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.
007700 01  REC-OFILNORM                  PIC  X(0090).
007800 FD  OFILVALI
007900     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.
008000 01  REC-OFILVALI                  PIC  X(0132).
008100**-------------------------------------------------------------
008200 WORKING-STORAGE SECTION.
008300**                                  - TRACCIATO MISURE GREZZE/NORM
008400     COPY ACQFMEA0.
008500**                                  - AREA DATI COMUNE VALIDAZIONE
008600     COPY ACQCTAB0.
008700**                                  - COSTANTI DI CONTRATTO
008800     COPY ACQCCOST.
008900**                                  - COMMAREA ROUTINE ACCUMULATOR
009000     COPY ACQCACM0.
009100**                                  - COMMAREA ROUTINE SOMMARIO
009200     COPY ACQCSUM0.
009300
009400**                                  - COSTANTI DI LAVORO
009500 01  WK-COSTANTI-FLAG.
009600     05 WK-ACQBT020             PIC X(08) VALUE 'ACQBT020'.
009700     05 WK-ACQBT030             PIC X(08) VALUE 'ACQBT030'.
009800     05 WK-ACQBT040             PIC X(08) VALUE 'ACQBT040'.
009900     05 WK-ACQBT050             PIC X(08) VALUE 'ACQBT050'.
010000     05 WK-ACQYACUM             PIC X(08) VALUE 'ACQYACUM'.
010100
010200**                                  - VARIABILI DI LAVORO
010300 01  WS-LAVORO.
010400     05 WS-FS-IFILMISU             PIC X(02).
010500     05 WS-FS-OFILNORM             PIC X(02).
010600     05 WS-FS-OFILVALI             PIC X(02).
010700     05 WS-IND-FINE-MISU           PIC X(01) VALUE 'N'.
010800         88 WS-FINE-IFILMISU            VALUE 'S'.
010900     05 WS-TOT-IFILMISU            PIC S9(07) COMP-3 VALUE ZERO.
011000     05 WS-TOT-OFILNORM            PIC S9(07) COMP-3 VALUE ZERO.
011100     05 WS-TOT-OFILVALI            PIC S9(07) COMP-3 VALUE ZERO.
011200     05 WS-IND-SUBSCR              PIC 9(07) COMP-3 VALUE ZERO.
011300     05 WS-REM-4                   PIC 9(02) COMP-3 VALUE ZERO.
011400     05 WS-REM-100                 PIC 9(02) COMP-3 VALUE ZERO.
011500     05 WS-REM-400                 PIC 9(02) COMP-3 VALUE ZERO.
011600     05 WS-QUOZ-DIV                PIC 9(04) COMP-3 VALUE ZERO.
011700     05 WS-IND-BISESTILE           PIC X(01) VALUE 'N'.
011800         88 WS-ANNO-BISESTILE           VALUE 'S'.
011900     05 WS-IND-TROVATO             PIC X(01) VALUE 'N'.
012000         88 WS-ENTRY-TROVATA            VALUE 'S'.
012100     05 WS-POS-INSERIMENTO         PIC 9(07) COMP-3 VALUE ZERO.
012200     05 WS-IDX-SPOSTA              PIC 9(07) COMP-3 VALUE ZERO.
012300     05 WS-CONTA-DATE-ERRATE       PIC 9(07) COMP-3 VALUE ZERO.
012400     05 WS-NUM-EDIT3               PIC ZZZZZZ9.
012500     05 WS-NUM-EDIT3-R REDEFINES
012600        WS-NUM-EDIT3                PIC X(07).
012700     05 WS-SPAZI-TESTA3            PIC 9(02) COMP-3.
012800     05 WS-MESSAGGIO-COMPOSTO      PIC X(80).
012900
013000**                                  - SPLIT CAMPI DEL TRACCIATO DI
013100**                                    INPUT SEPARATI DA PUNTO E
013200**                                    VIRGOLA (FORMATO DI SCARICO
013300**                                    RETE DI MONITORAGGIO)
013400 01  WS-CAMPI-GREZZI.
013500     05 WS-CG-DATA-ORA             PIC X(19).
013600     05 WS-CG-CODICE-STAZ          PIC X(15).
013700     05 WS-CG-VARIABILE            PIC X(30).
013800     05 WS-CG-VALORE               PIC X(12).
013900     05 WS-CG-UNITA-MISURA         PIC X(10).
014000     05 WS-CG-QUALIFICATORE        PIC X(02).
014100     05 WS-CG-STATO-QA             PIC X(01).
014200     05 WS-CG-RISERVA              PIC X(01).
014300
014400**                                  - CHIAVE COMPOSTA PER RICERCA
014500**                                    DUPLICATI (TIMESTAMP+STAZ.+
014600**                                    PARAMETRO)
014700 01  WS-CHIAVE-CORRENTE.
014800     05 WS-CH-TIMESTAMP            PIC X(19).
014900     05 WS-CH-STAZIONE             PIC X(15).
015000     05 WS-CH-PARAMETRO            PIC X(30).
015100
015200**                                  - SCOMPOSIZIONE TIMESTAMP PER
015300**                                    LA VALIDAZIONE DATA/ORA
015400 01  WS-TIMESTAMP-PARSE.
015500     05 WS-TS-TESTO                PIC X(19).
015600     05 WS-TS-TESTO-R  REDEFINES
015700        WS-TS-TESTO.
015800         10 WS-TS-C-ANNO           PIC X(04).
015900         10 WS-TS-C-T1             PIC X(01).
016000         10 WS-TS-C-MESE           PIC X(02).
016100         10 WS-TS-C-T2             PIC X(01).
016200         10 WS-TS-C-GIORNO         PIC X(02).
016300         10 WS-TS-C-T3             PIC X(01).
016400         10 WS-TS-C-ORA            PIC X(02).
016500         10 WS-TS-C-T4             PIC X(01).
016600         10 WS-TS-C-MINUTO         PIC X(02).
016700         10 WS-TS-C-T5             PIC X(01).
016800         10 WS-TS-C-SECONDO        PIC X(02).
016900     05 WS-TS-ANNO-9               PIC 9(04).
017000     05 WS-TS-ANNO-9-R  REDEFINES
017100        WS-TS-ANNO-9               PIC X(04).
017200     05 WS-TS-MESE-9               PIC 9(02).
017300     05 WS-TS-GIORNO-9             PIC 9(02).
017400     05 WS-TS-ORA-9                PIC 9(02).
017500     05 WS-TS-MINUTO-9             PIC 9(02).
017600     05 WS-TS-SECONDO-9            PIC 9(02).
017700
017800**                                  - TABELLA GIORNI PER MESE (PER
017900**                                    IL CONTROLLO DATA, BISESTILE
018000**                                    GESTITO A PARTE SU FEBBRAIO)
018100 01  WS-TABELLA-GIORNI-MESE.
018200     05 FILLER                     PIC 9(02) VALUE 31.
018300     05 FILLER                     PIC 9(02) VALUE 28.
018400     05 FILLER                     PIC 9(02) VALUE 31.
018500     05 FILLER                     PIC 9(02) VALUE 30.
018600     05 FILLER                     PIC 9(02) VALUE 31.
018700     05 FILLER                     PIC 9(02) VALUE 30.
018800     05 FILLER                     PIC 9(02) VALUE 31.
018900     05 FILLER                     PIC 9(02) VALUE 31.
019000     05 FILLER                     PIC 9(02) VALUE 30.
019100     05 FILLER                     PIC 9(02) VALUE 31.
019200     05 FILLER                     PIC 9(02) VALUE 30.
019300     05 FILLER                     PIC 9(02) VALUE 31.
019400 01  WS-TABELLA-GIORNI-MESE-R REDEFINES
019500     WS-TABELLA-GIORNI-MESE.
019600     05 WS-GG-MESE OCCURS 12 TIMES PIC 9(02).
019700
019800 01  CAMPI-TIMEDATE.
019900     05  WSS-DATE-SIS.
020000         10  WSS-AAAA              PIC 9(04).
020100         10  WSS-MM                PIC 9(02).
020200         10  WSS-GG                PIC 9(02).
020300     05  WSS-TIME-SIS.
020400         10  WSS-ORA               PIC 9(02).
020500         10  WSS-MIN               PIC 9(02).
020600         10  WSS-SEC               PIC 9(02).
020700     05  DIS-DATE.
020800         10  DIS-GG                PIC 9(02).
020900         10  FILL-DT1              PIC X(01).
021000         10  DIS-MM                PIC 9(02).
021100         10  FILL-DT2              PIC X(01).
021200         10  DIS-AAAA              PIC 9(04).
021300     05  DIS-TIME.
021400         10  DIS-ORA               PIC 9(02).
021500         10  FILL-TM1              PIC X(01).
021600         10  DIS-MIN               PIC 9(02).
021700         10  FILL-TM2              PIC X(01).
021800         10  DIS-SEC               PIC 9(02).
021900     05  DIS-DATE-INI              PIC X(10).
022000     05  DIS-TIME-INI              PIC X(08).
022100
022200 01  CAMPI-EDIT       OCCURS  10.
022300     05  NUM-EDIT                  PIC ZZZ,ZZZ,ZZ9.
022400
022500 01  CAMPI-ERRORE.
022600     05  ERR-PROGRAMMA             PIC X(08).
022700     05  ERR-PUNTO                 PIC X(04).
022800     05  ERR-DESCRIZIONE           PIC X(80).
022900     05  ERR-CODICE-X              PIC X(06).
023000     05  ERR-DATI                  PIC X(30).
023100
023200**                                  - COSTANTI E SWITCH
023300 01  WK-COSTANTI-E-SWITCH.
023400     05 WK-ACQBT010                PIC X(08) VALUE 'ACQBT010'.
023500     05 WK-FASE.
023600         07 FILLER                 PIC X(12) VALUE 'PILOTA '.
023700         07 FILLER                 PIC X(14) VALUE 'CONTROLLO QA'.
023800*****************************************************************
023900 PROCEDURE DIVISION.
024000 *-----------------------------------
024100
024200     PERFORM C00010-INIT.
024300     PERFORM C00100-LETTURA-FILE.
024400     PERFORM C00200-VERIFICA-SCHEMA.
024500     IF ACQ-SCH-OK
024600        PERFORM C00330-AVVISO-DATE-ERRATE
024700        PERFORM C00400-CALL-QUALITA
024800        PERFORM C00500-CALL-REGOLE
024900        PERFORM C00600-SCRIVI-NORMALIZZATO
025000        PERFORM C00700-CALL-SOMMARIO
025100     END-IF.
025200     PERFORM C00800-RENDI-REPORT.
025300     PERFORM C01000-FINE.
025400 *-----------------------------------
025500 *
025600 *-----------------------------------
025700  C00010-INIT.
025800     INITIALIZE WS-LAVORO
025900                ACQ-AREA-DATI.
026000     MOVE WK-ACQBT010               TO ERR-PROGRAMMA.
026100     PERFORM C08180-ACCEPT-TIMEDATE.
026200     MOVE DIS-DATE                  TO DIS-DATE-INI.
026300     MOVE DIS-TIME                  TO DIS-TIME-INI.
026400     MOVE WSS-AAAA                  TO ACQ-RUN-TIMESTAMP(1:4).
026500     MOVE '-'                      TO ACQ-RUN-TIMESTAMP(5:1).
026600     MOVE WSS-MM                    TO ACQ-RUN-TIMESTAMP(6:2).
026700     MOVE '-'                      TO ACQ-RUN-TIMESTAMP(8:1).
026800     MOVE WSS-GG                    TO ACQ-RUN-TIMESTAMP(9:2).
026900     MOVE ' '                      TO ACQ-RUN-TIMESTAMP(11:1).
027000     MOVE WSS-ORA                   TO ACQ-RUN-TIMESTAMP(12:2).
027100     MOVE ':'                      TO ACQ-RUN-TIMESTAMP(14:1).
027200     MOVE WSS-MIN                   TO ACQ-RUN-TIMESTAMP(15:2).
027300     MOVE ':'                      TO ACQ-RUN-TIMESTAMP(17:1).
027400     MOVE WSS-SEC                   TO ACQ-RUN-TIMESTAMP(18:2).
027500     PERFORM C08000-OPEN-IFILMISU.
027600     PERFORM C08020-OPEN-OFILNORM.
027700     PERFORM C08030-OPEN-OFILVALI.
027800     PERFORM C00020-DISPL-INIT.
027900 *-----------------------------------
028000 *
028100 *-----------------------------------
028200  C00020-DISPL-INIT.
028300     DISPLAY
028400     '*======================================================*'.
028500     DISPLAY
028600     '*====        INIZIO ELABORAZIONE PROGRAMMA         ====*'.
028700     DISPLAY
028800     '*====   DATA INIZIO: ' DIS-DATE-INI.
028900     DISPLAY
029000     '*====    ORA INIZIO: ' DIS-TIME-INI.
029100 *-----------------------------------
029200** LETTURA UNICA DEL FILE MISURE GREZZE, SCOMPOSIZIONE DEI CAMPI
029300** SEPARATI DA PUNTO E VIRGOLA E CARICAMENTO IN ACQ-TAB-RIGA
029400 *-----------------------------------
029500  C00100-LETTURA-FILE.
029600     PERFORM C08060-READ-IFILMISU.
029700     PERFORM C00120-CARICA-UNA-RIGA UNTIL WS-FINE-IFILMISU.
029800 *-----------------------------------
029900 *
030000 *-----------------------------------
030100  C00120-CARICA-UNA-RIGA.
030200     IF WS-IND-SUBSCR < 3000
030300        ADD 1                       TO WS-IND-SUBSCR
030400        MOVE WS-IND-SUBSCR          TO ACQ-TAB-CONTA-RIGHE
030500        PERFORM C00110-SPLIT-RIGA
030600     END-IF.
030700     PERFORM C08060-READ-IFILMISU.
030800 *-----------------------------------
030900 *
031000 *-----------------------------------
031100  C00110-SPLIT-RIGA.
031200     MOVE REC-IFILMISU              TO WS-CAMPI-GREZZI.
031300     SET ACQ-TAB-IDX                TO WS-IND-SUBSCR.
031400     MOVE WS-CG-DATA-ORA        TO ACQ-R-TIMESTAMP(ACQ-TAB-IDX).
031500     MOVE WS-CG-CODICE-STAZ     TO ACQ-R-STAZIONE(ACQ-TAB-IDX).
031600     MOVE WS-CG-VARIABILE       TO ACQ-R-PARAMETRO(ACQ-TAB-IDX).
031700     MOVE WS-CG-UNITA-MISURA    TO ACQ-R-UNITA(ACQ-TAB-IDX).
031800     MOVE WS-CG-QUALIFICATORE   TO
031900                      ACQ-R-QUALIFICATORE(ACQ-TAB-IDX).
032000     MOVE WS-CG-STATO-QA        TO ACQ-R-STATO-QA(ACQ-TAB-IDX).
032100     MOVE 'N'                   TO ACQ-R-FUTURO-SW(ACQ-TAB-IDX)
032200                            ACQ-R-DUPLICATO-SW(ACQ-TAB-IDX).
032300     IF WS-CG-RISERVA NOT = SPACES
032400        MOVE 'S'                TO ACQ-R-RISERVA-SW(ACQ-TAB-IDX)
032500     ELSE
032600        MOVE 'N'                TO ACQ-R-RISERVA-SW(ACQ-TAB-IDX)
032700     END-IF.
032800     IF WS-CG-VALORE = SPACES
032900        MOVE 'N'                TO ACQ-R-VALORE-SW(ACQ-TAB-IDX)
033000        MOVE ZERO                   TO ACQ-R-VALORE(ACQ-TAB-IDX)
033100     ELSE
033200        IF WS-CG-VALORE IS NUMERIC
033300           MOVE 'V'             TO ACQ-R-VALORE-SW(ACQ-TAB-IDX)
033400           MOVE WS-CG-VALORE        TO ACQ-R-VALORE(ACQ-TAB-IDX)
033500        ELSE
033600           MOVE 'E'             TO ACQ-R-VALORE-SW(ACQ-TAB-IDX)
033700           MOVE ZERO                TO ACQ-R-VALORE(ACQ-TAB-IDX)
033800        END-IF
033900     END-IF.
034000     PERFORM C00300-VALIDA-DATA.
034100     IF ACQ-R-TS-ERRATO(ACQ-TAB-IDX)
034200        ADD 1                    TO WS-CONTA-DATE-ERRATE
034300     END-IF.
034400     PERFORM C00150-AGGIORNA-TAB-STAZ.
034500     PERFORM C00160-AGGIORNA-TAB-PARM.
034600     PERFORM C00170-AGGIORNA-TAB-CHIAVE.
034700 *-----------------------------------
034800** CONTROLLO FORMALE DELLA DATA/ORA DI UNA RIGA DI MISURA (REGOLA
034900** DI VALIDAZIONE 3): ANNO/MESE/GIORNO/ORA/MIN/SEC NUMERICI E NEI
035000** RISPETTIVI RANGE, GESTITO L ANNO BISESTILE SU FEBBRAIO
035100 *-----------------------------------
035200  C00300-VALIDA-DATA.
035300     MOVE ACQ-R-TIMESTAMP(ACQ-TAB-IDX)  TO WS-TS-TESTO.
035400     IF WS-TS-TESTO = SPACES
035500        MOVE 'N'                TO ACQ-R-TS-STATO(ACQ-TAB-IDX)
035600     ELSE
035700        IF (WS-TS-C-ANNO   IS NOT NUMERIC)
035800        OR (WS-TS-C-MESE   IS NOT NUMERIC)
035900        OR (WS-TS-C-GIORNO IS NOT NUMERIC)
036000        OR (WS-TS-C-ORA    IS NOT NUMERIC)
036100        OR (WS-TS-C-MINUTO IS NOT NUMERIC)
036200        OR (WS-TS-C-SECONDO IS NOT NUMERIC)
036300        OR (WS-TS-C-T1 NOT = '-') OR (WS-TS-C-T2 NOT = '-')
036400        OR (WS-TS-C-T3 NOT = ' ') OR (WS-TS-C-T4 NOT = ':')
036500        OR (WS-TS-C-T5 NOT = ':')
036600           MOVE 'E'             TO ACQ-R-TS-STATO(ACQ-TAB-IDX)
036700        ELSE
036800           MOVE WS-TS-C-ANNO        TO WS-TS-ANNO-9-R
036900           MOVE WS-TS-C-MESE        TO WS-TS-MESE-9
037000           MOVE WS-TS-C-GIORNO      TO WS-TS-GIORNO-9
037100           MOVE WS-TS-C-ORA         TO WS-TS-ORA-9
037200           MOVE WS-TS-C-MINUTO      TO WS-TS-MINUTO-9
037300           MOVE WS-TS-C-SECONDO     TO WS-TS-SECONDO-9
037400           PERFORM C00310-VERIFICA-RANGE-DATA
037500        END-IF
037600     END-IF.
037700     IF ACQ-R-TS-VALIDO(ACQ-TAB-IDX)
037800        MOVE WS-TS-ANNO-9          TO ACQ-R-TS-ANNO(ACQ-TAB-IDX)
037900        MOVE WS-TS-MESE-9          TO ACQ-R-TS-MESE(ACQ-TAB-IDX)
038000        MOVE WS-TS-GIORNO-9       TO ACQ-R-TS-GIORNO(ACQ-TAB-IDX)
038100        MOVE WS-TS-ORA-9           TO ACQ-R-TS-ORA(ACQ-TAB-IDX)
038200        MOVE WS-TS-MINUTO-9     TO ACQ-R-TS-MINUTO(ACQ-TAB-IDX)
038300        MOVE WS-TS-SECONDO-9   TO ACQ-R-TS-SECONDO(ACQ-TAB-IDX)
038400     END-IF.
038500 *-----------------------------------
038600 *
038700 *-----------------------------------
038800  C00310-VERIFICA-RANGE-DATA.
038900     MOVE 'V'                   TO ACQ-R-TS-STATO(ACQ-TAB-IDX).
039000     IF (WS-TS-MESE-9 < 1) OR (WS-TS-MESE-9 > 12)
039100        MOVE 'E'           TO ACQ-R-TS-STATO(ACQ-TAB-IDX)
039200     END-IF.
039300     IF (WS-TS-ORA-9 > 23) OR (WS-TS-MINUTO-9 > 59)
039400     OR (WS-TS-SECONDO-9 > 59)
039500        MOVE 'E'           TO ACQ-R-TS-STATO(ACQ-TAB-IDX)
039600     END-IF.
039700     IF ACQ-R-TS-VALIDO(ACQ-TAB-IDX) AND WS-TS-MESE-9 > 0
039800     AND WS-TS-MESE-9 < 13
039900        PERFORM C00320-VERIFICA-BISESTILE
040000        IF WS-TS-GIORNO-9 < 1
040100        OR WS-TS-GIORNO-9 > WS-GG-MESE(WS-TS-MESE-9)
040200           IF NOT (WS-TS-MESE-9 = 2 AND WS-TS-GIORNO-9 = 29
040300                  AND WS-ANNO-BISESTILE)
040400              MOVE 'E'      TO ACQ-R-TS-STATO(ACQ-TAB-IDX)
040500           END-IF
040600        END-IF
040700     END-IF.
040800 *-----------------------------------
040900** REGOLA GREGORIANA: BISESTILE SE DIVISIBILE PER 4 E (NON PER
041000** 100 O DIVISIBILE PER 400) - CALCOLATO CON RESTO DI DIVISIONE,
041100** SENZA FUNZIONI INTRINSECHE
041200 *-----------------------------------
041300  C00320-VERIFICA-BISESTILE.
041400     MOVE 'N'                   TO WS-IND-BISESTILE.
041500     DIVIDE WS-TS-ANNO-9 BY 4 GIVING WS-QUOZ-DIV
041600                               REMAINDER WS-REM-4.
041700     IF WS-REM-4 = ZERO
041800        DIVIDE WS-TS-ANNO-9 BY 100 GIVING WS-QUOZ-DIV
041900                                  REMAINDER WS-REM-100
042000        IF WS-REM-100 NOT = ZERO
042100           MOVE 'S'             TO WS-IND-BISESTILE
042200        ELSE
042300           DIVIDE WS-TS-ANNO-9 BY 400 GIVING WS-QUOZ-DIV
042400                                     REMAINDER WS-REM-400
042500           IF WS-REM-400 = ZERO
042600              MOVE 'S'          TO WS-IND-BISESTILE
042700           END-IF
042800        END-IF
042900     END-IF.
043000 *-----------------------------------
043100** AGGIORNA LA TABELLA STAZIONI DISTINTE, MANTENUTA ORDINATA PER
043200** CODICE (SEARCH ALL PER LA RICERCA, INSERIMENTO ORDINATO SE
043300** LA STAZIONE NON E GIA PRESENTE)
043400 *-----------------------------------
043500  C00150-AGGIORNA-TAB-STAZ.
043600     MOVE 'N'                   TO WS-IND-TROVATO.
043700     IF ACQ-STAZ-CONTA > ZERO
043800        SEARCH ALL ACQ-STAZ-ENTRY
043900           AT END CONTINUE
044000           WHEN ACQ-STAZ-ID(ACQ-STAZ-IDX) = WS-CG-CODICE-STAZ
044100              MOVE 'S'          TO WS-IND-TROVATO
044200        END-SEARCH
044300     END-IF.
044400     IF WS-ENTRY-TROVATA
044500        ADD 1               TO ACQ-STAZ-CONTEGGIO(ACQ-STAZ-IDX)
044600     ELSE
044700        PERFORM C00151-TROVA-POSIZ-STAZ
044800        PERFORM C00152-SPOSTA-STAZ
044900        ADD 1                     TO ACQ-STAZ-CONTA
045000        MOVE WS-CG-CODICE-STAZ
045100                   TO ACQ-STAZ-ID(WS-POS-INSERIMENTO)
045200        MOVE 1
045300             TO ACQ-STAZ-CONTEGGIO(WS-POS-INSERIMENTO)
045400     END-IF.
045500 *-----------------------------------
045600 *
045700 *-----------------------------------
045800  C00151-TROVA-POSIZ-STAZ.
045900     PERFORM C00151A-AVANZA-STAZ
046000        VARYING WS-POS-INSERIMENTO FROM 1 BY 1
046100        UNTIL WS-POS-INSERIMENTO > ACQ-STAZ-CONTA
046200        OR ACQ-STAZ-ID(WS-POS-INSERIMENTO) > WS-CG-CODICE-STAZ.
046300 *-----------------------------------
046400 *
046500 *-----------------------------------
046600  C00151A-AVANZA-STAZ.
046700     CONTINUE.
046800 *-----------------------------------
046900** SPOSTA IN AVANTI DI UNA POSIZIONE LE VOCI DALLA FINE FINO AL
047000** PUNTO DI INSERIMENTO, PER FARE SPAZIO ALLA NUOVA STAZIONE
047100 *-----------------------------------
047200  C00152-SPOSTA-STAZ.
047300     IF WS-POS-INSERIMENTO <= ACQ-STAZ-CONTA
047400        PERFORM C00152A-SPOSTA-UNA-STAZ
047500           VARYING WS-IDX-SPOSTA FROM ACQ-STAZ-CONTA BY -1
047600           UNTIL WS-IDX-SPOSTA < WS-POS-INSERIMENTO
047700     END-IF.
047800 *-----------------------------------
047900 *
048000 *-----------------------------------
048100  C00152A-SPOSTA-UNA-STAZ.
048200     MOVE ACQ-STAZ-ENTRY(WS-IDX-SPOSTA)
048300                        TO ACQ-STAZ-ENTRY(WS-IDX-SPOSTA + 1).
048400 *-----------------------------------
048500** AGGIORNA LA TABELLA PARAMETRI DISTINTI, STESSA LOGICA DELLA
048600** TABELLA STAZIONI
048700 *-----------------------------------
048800  C00160-AGGIORNA-TAB-PARM.
048900     MOVE 'N'                   TO WS-IND-TROVATO.
049000     IF ACQ-PARM-CONTA > ZERO
049100        SEARCH ALL ACQ-PARM-ENTRY
049200           AT END CONTINUE
049300           WHEN ACQ-PARM-ID(ACQ-PARM-IDX) = WS-CG-VARIABILE
049400              MOVE 'S'          TO WS-IND-TROVATO
049500        END-SEARCH
049600     END-IF.
049700     IF WS-ENTRY-TROVATA
049800        ADD 1               TO ACQ-PARM-CONTEGGIO(ACQ-PARM-IDX)
049900     ELSE
050000        PERFORM C00161-TROVA-POSIZ-PARM
050100        PERFORM C00162-SPOSTA-PARM
050200        ADD 1                     TO ACQ-PARM-CONTA
050300        MOVE WS-CG-VARIABILE
050400                   TO ACQ-PARM-ID(WS-POS-INSERIMENTO)
050500        MOVE 1
050600             TO ACQ-PARM-CONTEGGIO(WS-POS-INSERIMENTO)
050700     END-IF.
050800 *-----------------------------------
050900 *
051000 *-----------------------------------
051100  C00161-TROVA-POSIZ-PARM.
051200     PERFORM C00161A-AVANZA-PARM
051300        VARYING WS-POS-INSERIMENTO FROM 1 BY 1
051400        UNTIL WS-POS-INSERIMENTO > ACQ-PARM-CONTA
051500        OR ACQ-PARM-ID(WS-POS-INSERIMENTO) > WS-CG-VARIABILE.
051600 *-----------------------------------
051700 *
051800 *-----------------------------------
051900  C00161A-AVANZA-PARM.
052000     CONTINUE.
052100 *-----------------------------------
052200 *
052300 *-----------------------------------
052400  C00162-SPOSTA-PARM.
052500     IF WS-POS-INSERIMENTO <= ACQ-PARM-CONTA
052600        PERFORM C00162A-SPOSTA-UNA-PARM
052700           VARYING WS-IDX-SPOSTA FROM ACQ-PARM-CONTA BY -1
052800           UNTIL WS-IDX-SPOSTA < WS-POS-INSERIMENTO
052900     END-IF.
053000 *-----------------------------------
053100 *
053200 *-----------------------------------
053300  C00162A-SPOSTA-UNA-PARM.
053400     MOVE ACQ-PARM-ENTRY(WS-IDX-SPOSTA)
053500                        TO ACQ-PARM-ENTRY(WS-IDX-SPOSTA + 1).
053600 *-----------------------------------
053700** RICERCA DUPLICATI (REGOLA 6): CHIAVE TIMESTAMP+STAZIONE+PARAM.
053800** GIA PRESENTE IN TABELLA ORDINATA => RIGA MARCATA DUPLICATA E
053900** CONTATA, ALTRIMENTI LA CHIAVE VIENE INSERITA ORDINATA
054000 *-----------------------------------
054100  C00170-AGGIORNA-TAB-CHIAVE.
054200     MOVE ACQ-R-TIMESTAMP(ACQ-TAB-IDX)  TO WS-CH-TIMESTAMP.
054300     MOVE ACQ-R-STAZIONE(ACQ-TAB-IDX)   TO WS-CH-STAZIONE.
054400     MOVE ACQ-R-PARAMETRO(ACQ-TAB-IDX)  TO WS-CH-PARAMETRO.
054500     MOVE 'N'                   TO WS-IND-TROVATO.
054600     IF ACQ-CHIAVE-CONTA > ZERO
054700        SEARCH ALL ACQ-CHIAVE-ENTRY
054800           AT END CONTINUE
054900           WHEN ACQ-CHIAVE-VAL(ACQ-CHIAVE-IDX)
055000                               = WS-CHIAVE-CORRENTE
055100              MOVE 'S'          TO WS-IND-TROVATO
055200        END-SEARCH
055300     END-IF.
055400     IF WS-ENTRY-TROVATA
055500        MOVE 'S'          TO ACQ-R-DUPLICATO-SW(ACQ-TAB-IDX)
055600        ADD 1                          TO ACQ-ACC-DUPLICATI
055700     ELSE
055800        PERFORM C00171-TROVA-POSIZ-CHIAVE
055900        PERFORM C00172-SPOSTA-CHIAVE
056000        ADD 1                       TO ACQ-CHIAVE-CONTA
056100        MOVE WS-CHIAVE-CORRENTE
056200              TO ACQ-CHIAVE-VAL(WS-POS-INSERIMENTO)
056300     END-IF.
056400 *-----------------------------------
056500 *
056600 *-----------------------------------
056700  C00171-TROVA-POSIZ-CHIAVE.
056800     PERFORM C00171A-AVANZA-CHIAVE
056900        VARYING WS-POS-INSERIMENTO FROM 1 BY 1
057000        UNTIL WS-POS-INSERIMENTO > ACQ-CHIAVE-CONTA
057100        OR ACQ-CHIAVE-VAL(WS-POS-INSERIMENTO)
057200                               > WS-CHIAVE-CORRENTE.
057300 *-----------------------------------
057400 *
057500 *-----------------------------------
057600  C00171A-AVANZA-CHIAVE.
057700     CONTINUE.
057800 *-----------------------------------
057900 *
058000 *-----------------------------------
058100  C00172-SPOSTA-CHIAVE.
058200     IF WS-POS-INSERIMENTO <= ACQ-CHIAVE-CONTA
058300        PERFORM C00172A-SPOSTA-UNA-CHIAVE
058400           VARYING WS-IDX-SPOSTA FROM ACQ-CHIAVE-CONTA BY -1
058500           UNTIL WS-IDX-SPOSTA < WS-POS-INSERIMENTO
058600     END-IF.
058700 *-----------------------------------
058800 *
058900 *-----------------------------------
059000  C00172A-SPOSTA-UNA-CHIAVE.
059100     MOVE ACQ-CHIAVE-ENTRY(WS-IDX-SPOSTA)
059200                      TO ACQ-CHIAVE-ENTRY(WS-IDX-SPOSTA + 1).
059300 *-----------------------------------
059400** REGOLA 9: SOLO ERRORI DI SCHEMA (ACQBT020) BLOCCANO LA
059500** PIPELINE PRIMA DELLA NORMALIZZAZIONE/VALIDAZIONE DI QUALITA
059600 *-----------------------------------
059700  C00200-VERIFICA-SCHEMA.
059800     INITIALIZE ACQ-AREA-ACCUMULATORE.
059900     MOVE WK-ACQBT010               TO ACUM-PGM-CHIAMANTE.
060000     MOVE WS-TOT-IFILMISU            TO ACQ-TAB-CONTA-RIGHE.
060100     CALL WK-ACQBT020 USING ACQ-AREA-DATI
060200                             ACQ-AREA-ACCUMULATORE END-CALL.
060300 *-----------------------------------
060400 *
060500 *-----------------------------------
060600** REGOLA DI PIPELINE (PASSO 4): UN TIMESTAMP NON BIANCO CHE NON
060700** SI RIESCE A INTERPRETARE VIENE IMPOSTATO A NULLO IN FASE DI
060800** CARICAMENTO; SE ACCADE ALMENO UNA VOLTA, AVVISO CUMULATIVO QUI
060900 *-----------------------------------
061000  C00330-AVVISO-DATE-ERRATE.
061100     IF WS-CONTA-DATE-ERRATE > ZERO
061200        MOVE WS-CONTA-DATE-ERRATE    TO WS-NUM-EDIT3
061300        MOVE ZERO                    TO WS-SPAZI-TESTA3
061400        INSPECT WS-NUM-EDIT3-R TALLYING WS-SPAZI-TESTA3
061500                              FOR LEADING SPACE
061600        STRING WS-NUM-EDIT3-R(WS-SPAZI-TESTA3 + 1:)
061700                                          DELIMITED BY SIZE
061800           ' DATETIME VALUES COULD NOT BE PARSED'
061900                                          DELIMITED BY SIZE
062000           INTO WS-MESSAGGIO-COMPOSTO
062100        MOVE 'AVV'                TO ACUM-FUNZ
062200        MOVE WS-MESSAGGIO-COMPOSTO   TO ACUM-MESSAGGIO-IN
062300        CALL WK-ACQYACUM USING ACQ-AREA-ACCUMULATORE END-CALL
062400     END-IF.
062500 *-----------------------------------
062600 *
062700 *-----------------------------------
062800  C00400-CALL-QUALITA.
062900     CALL WK-ACQBT030 USING ACQ-AREA-DATI
063000                             ACQ-AREA-ACCUMULATORE END-CALL.
063100 *-----------------------------------
063200 *
063300 *-----------------------------------
063400  C00500-CALL-REGOLE.
063500     CALL WK-ACQBT040 USING ACQ-AREA-DATI
063600                             ACQ-AREA-ACCUMULATORE END-CALL.
063700 *-----------------------------------
063800** SCRIVE IL TRACCIATO NORMALIZZATO, UNA RIGA PER OGNI MISURA
063900** LETTA (STESSO ORDINE DEL FILE DI INPUT)
064000 *-----------------------------------
064100  C00600-SCRIVI-NORMALIZZATO.
064200     PERFORM C00610-SCRIVI-UNA-RIGA
064300        VARYING ACQ-TAB-IDX FROM 1 BY 1
064400        UNTIL ACQ-TAB-IDX > ACQ-TAB-CONTA-RIGHE.
064500 *-----------------------------------
064600 *
064700 *-----------------------------------
064800  C00610-SCRIVI-UNA-RIGA.
064900     INITIALIZE ACQ-REC-NORMALIZZATO.
065000     MOVE ACQ-R-TIMESTAMP(ACQ-TAB-IDX)
065100                        TO ACQ-N-TIMESTAMP.
065200     MOVE ACQ-R-STAZIONE(ACQ-TAB-IDX)
065300                        TO ACQ-N-STAZIONE.
065400     MOVE ACQ-R-PARAMETRO(ACQ-TAB-IDX)
065500                        TO ACQ-N-PARAMETRO.
065600     MOVE ACQ-R-VALORE(ACQ-TAB-IDX)    TO ACQ-N-VALORE.
065700     MOVE ACQ-R-UNITA(ACQ-TAB-IDX)
065800                        TO ACQ-N-UNITA.
065900     MOVE ACQ-R-QUALIFICATORE(ACQ-TAB-IDX)
066000                        TO ACQ-N-QUALIFICATORE.
066100     MOVE ACQ-R-STATO-QA(ACQ-TAB-IDX)
066200                        TO ACQ-N-STATO-QA.
066300     MOVE ACQ-REC-NORMALIZZATO         TO REC-OFILNORM.
066400     PERFORM C08080-WRITE-OFILNORM.
066500 *-----------------------------------
066600 *
066700 *-----------------------------------
066800  C00700-CALL-SOMMARIO.
066900     INITIALIZE ACQ-AREA-SOMMARIO.
067000     CALL WK-ACQBT050 USING ACQ-AREA-DATI
067100                             ACQ-AREA-SOMMARIO END-CALL.
067200     PERFORM C00710-SCRIVI-SOMMARIO
067300        VARYING WS-IND-SUBSCR FROM 1 BY 1
067400        UNTIL WS-IND-SUBSCR > SOM-REPORT-CONTA.
067500 *-----------------------------------
067600 *
067700 *-----------------------------------
067800  C00710-SCRIVI-SOMMARIO.
067900     MOVE SOM-REPORT-RIGA(WS-IND-SUBSCR)    TO REC-OFILVALI.
068000     PERFORM C08090-WRITE-OFILVALI.
068100     DISPLAY SOM-REPORT-RIGA(WS-IND-SUBSCR).
068200 *-----------------------------------
068300** RICHIAMA LACCUMULATORE PER OTTENERE IL RAPPORTO DI VALIDAZIONE
068400** FORMATTATO (PASSED/FAILED, ERRORI/AVVISI/INFO NUMERATI) E LO
068500** SCRIVE SU OFILVALI E SU CONSOLE
068600 *-----------------------------------
068700  C00800-RENDI-REPORT.
068800     MOVE 'REN'                 TO ACUM-FUNZ.
068900     CALL WK-ACQYACUM USING ACQ-AREA-ACCUMULATORE END-CALL.
069000     PERFORM C00810-SCRIVI-REPORT
069100        VARYING WS-IND-SUBSCR FROM 1 BY 1
069200        UNTIL WS-IND-SUBSCR > ACUM-REPORT-CONTA.
069300 *-----------------------------------
069400 *
069500 *-----------------------------------
069600  C00810-SCRIVI-REPORT.
069700     MOVE ACUM-REPORT-RIGA(WS-IND-SUBSCR)   TO REC-OFILVALI.
069800     PERFORM C08090-WRITE-OFILVALI.
069900     DISPLAY ACUM-REPORT-RIGA(WS-IND-SUBSCR).
070000 *-----------------------------------
070100 *
070200 *-----------------------------------
070300  C01000-FINE.
070400     PERFORM C08120-CLOSE-IFILMISU.
070500     PERFORM C08130-CLOSE-OFILNORM.
070600     PERFORM C08140-CLOSE-OFILVALI.
070700     PERFORM C09020-STATISTICHE.
070800     IF ACUM-CONTA-ERRORI > ZERO
070900        MOVE 8                      TO RETURN-CODE
071000     ELSE
071100        MOVE 0                      TO RETURN-CODE
071200     END-IF.
071300     PERFORM C09030-END.
071400 *-----------------------------------
071500 *
071600 *-----------------------------------
071700  C08000-OPEN-IFILMISU.
071800     OPEN INPUT IFILMISU.
071900     IF WS-FS-IFILMISU = '00'
072000        EXIT
072100     ELSE
072200        MOVE '0010'                 TO ERR-PUNTO
072300        MOVE 'OPEN IFILMISU'        TO ERR-DESCRIZIONE
072400        MOVE WS-FS-IFILMISU         TO ERR-CODICE-X
072500        PERFORM C09000-ERRORE
072600        PERFORM C09030-END
072700     END-IF.
072800 *-----------------------------------
072900 *
073000 *-----------------------------------
073100  C08020-OPEN-OFILNORM.
073200     OPEN OUTPUT OFILNORM.
073300     IF WS-FS-OFILNORM = '00'
073400        EXIT
073500     ELSE
073600        MOVE '0011'                 TO ERR-PUNTO
073700        MOVE 'OPEN OFILNORM'        TO ERR-DESCRIZIONE
073800        MOVE WS-FS-OFILNORM         TO ERR-CODICE-X
073900        PERFORM C09000-ERRORE
074000        PERFORM C09030-END
074100     END-IF.
074200 *-----------------------------------
074300 *
074400 *-----------------------------------
074500  C08030-OPEN-OFILVALI.
074600     OPEN OUTPUT OFILVALI.
074700     IF WS-FS-OFILVALI = '00'
074800        EXIT
074900     ELSE
075000        MOVE '0011'                 TO ERR-PUNTO
075100        MOVE 'OPEN OFILVALI'        TO ERR-DESCRIZIONE
075200        MOVE WS-FS-OFILVALI         TO ERR-CODICE-X
075300        PERFORM C09000-ERRORE
075400        PERFORM C09030-END
075500     END-IF.
075600 *-----------------------------------
075700** LETTURA INPUT: FINE FILE E TRATTATA COME CONDIZIONE NORMALE,
075800** NON ABEND (RICH. 4471 - GESTIONE FILE VUOTO SENZA BLOCCO)
075900 *-----------------------------------
076000  C08060-READ-IFILMISU.
076100     READ IFILMISU.
076200     EVALUATE WS-FS-IFILMISU
076300        WHEN '00'
076400          ADD 1                     TO WS-TOT-IFILMISU
076500        WHEN '10'
076600          MOVE 'S'              TO WS-IND-FINE-MISU
076700        WHEN OTHER
076800          MOVE '0012'               TO ERR-PUNTO
076900          MOVE 'READ IFILMISU'      TO ERR-DESCRIZIONE
077000          MOVE WS-FS-IFILMISU       TO ERR-CODICE-X
077100          PERFORM C09000-ERRORE
077200          PERFORM C09030-END
077300     END-EVALUATE.
077400 *-----------------------------------
077500 *
077600 *-----------------------------------
077700  C08080-WRITE-OFILNORM.
077800     WRITE REC-OFILNORM.
077900     IF WS-FS-OFILNORM = '00'
078000        ADD 1                       TO WS-TOT-OFILNORM
078100     ELSE
078200        MOVE '0013'                 TO ERR-PUNTO
078300        MOVE 'WRITE OFILNORM'       TO ERR-DESCRIZIONE
078400        MOVE WS-FS-OFILNORM         TO ERR-CODICE-X
078500        MOVE REC-OFILNORM           TO ERR-DATI
078600        PERFORM C09000-ERRORE
078700        PERFORM C09030-END
078800     END-IF.
078900 *-----------------------------------
079000 *
079100 *-----------------------------------
079200  C08090-WRITE-OFILVALI.
079300     WRITE REC-OFILVALI.
079400     IF WS-FS-OFILVALI = '00'
079500        ADD 1                       TO WS-TOT-OFILVALI
079600     ELSE
079700        MOVE '0013'                 TO ERR-PUNTO
079800        MOVE 'WRITE OFILVALI'       TO ERR-DESCRIZIONE
079900        MOVE WS-FS-OFILVALI         TO ERR-CODICE-X
080000        PERFORM C09000-ERRORE
080100        PERFORM C09030-END
080200     END-IF.
080300 *-----------------------------------
080400 *
080500 *-----------------------------------
080600  C08120-CLOSE-IFILMISU.
080700     CLOSE IFILMISU.
080800     IF WS-FS-IFILMISU = '00'
080900        EXIT
081000     ELSE
081100        MOVE '0014'                 TO ERR-PUNTO
081200        MOVE 'CLOSE IFILMISU'       TO ERR-DESCRIZIONE
081300        MOVE WS-FS-IFILMISU         TO ERR-CODICE-X
081400        PERFORM C09000-ERRORE
081500        PERFORM C09030-END
081600     END-IF.
081700 *-----------------------------------
081800 *
081900 *-----------------------------------
082000  C08130-CLOSE-OFILNORM.
082100     CLOSE OFILNORM.
082200     IF WS-FS-OFILNORM = '00'
082300        EXIT
082400     ELSE
082500        MOVE '0015'                 TO ERR-PUNTO
082600        MOVE 'CLOSE OFILNORM'       TO ERR-DESCRIZIONE
082700        MOVE WS-FS-OFILNORM         TO ERR-CODICE-X
082800        PERFORM C09000-ERRORE
082900        PERFORM C09030-END
083000     END-IF.
083100 *-----------------------------------
083200 *
083300 *-----------------------------------
083400  C08140-CLOSE-OFILVALI.
083500     CLOSE OFILVALI.
083600     IF WS-FS-OFILVALI = '00'
083700        EXIT
083800     ELSE
083900        MOVE '0015'                 TO ERR-PUNTO
084000        MOVE 'CLOSE OFILVALI'       TO ERR-DESCRIZIONE
084100        MOVE WS-FS-OFILVALI         TO ERR-CODICE-X
084200        PERFORM C09000-ERRORE
084300        PERFORM C09030-END
084400     END-IF.
084500 *-----------------------------------
084600 *
084700 *-----------------------------------
084800  C08180-ACCEPT-TIMEDATE.
084900     ACCEPT WSS-TIME-SIS FROM TIME.
085000     MOVE WSS-ORA                        TO DIS-ORA.
085100     MOVE WSS-MIN                        TO DIS-MIN.
085200     MOVE WSS-SEC                        TO DIS-SEC.
085300     MOVE ':'                           TO FILL-TM1.
085400     MOVE ':'                           TO FILL-TM2.
085500     ACCEPT WSS-DATE-SIS FROM DATE YYYYMMDD.
085600     MOVE WSS-AAAA                       TO DIS-AAAA.
085700     MOVE WSS-MM                         TO DIS-MM.
085800     MOVE WSS-GG                         TO DIS-GG.
085900     MOVE '-'                           TO FILL-DT1.
086000     MOVE '-'                           TO FILL-DT2.
086100 *-----------------------------------
086200 *
086300 *-----------------------------------
086400  C09000-ERRORE.
086500     DISPLAY
086600     '*====----------------------------------------------====*'.
086700     DISPLAY
086800     '*====                 ERRORE GRAVE                 ====*'.
086900     DISPLAY
087000     '*====----------------------------------------------====*'.
087100     DISPLAY '*====   PROGRAMMA    : ' ERR-PROGRAMMA.
087200     DISPLAY '*====   PUNTO        : ' ERR-PUNTO.
087300     DISPLAY '*====   DESCRIZIONE  : ' ERR-DESCRIZIONE.
087400     DISPLAY '*====   CODICE-X     : ' ERR-CODICE-X.
087500     DISPLAY '*====   DATI         : ' ERR-DATI.
087600     MOVE 12                             TO RETURN-CODE.
087700 *-----------------------------------
087800 *
087900 *-----------------------------------
088000  C09020-STATISTICHE.
088100     MOVE WS-TOT-IFILMISU                TO NUM-EDIT(01).
088200     MOVE ACQ-TAB-CONTA-RIGHE            TO NUM-EDIT(02).
088300     MOVE ACQ-STAZ-CONTA                 TO NUM-EDIT(03).
088400     MOVE ACQ-PARM-CONTA                 TO NUM-EDIT(04).
088500     MOVE ACQ-ACC-DUPLICATI              TO NUM-EDIT(05).
088600     MOVE WS-TOT-OFILNORM                TO NUM-EDIT(06).
088700     MOVE WS-TOT-OFILVALI                TO NUM-EDIT(07).
088800     DISPLAY
088900     '*====----------------------------------------------====*'.
089000     DISPLAY
089100     '*====            S T A T I S T I C H E             ====*'.
089200     DISPLAY
089300     '*====----------------------------------------------====*'.
089400     DISPLAY ' TOT. RIGHE LETTE..............: ' NUM-EDIT(01).
089500     DISPLAY ' TOT. RIGHE IN TABELLA.........: ' NUM-EDIT(02).
089600     DISPLAY ' TOT. STAZIONI DISTINTE........: ' NUM-EDIT(03).
089700     DISPLAY ' TOT. PARAMETRI DISTINTI.......: ' NUM-EDIT(04).
089800     DISPLAY ' TOT. RIGHE DUPLICATE..........: ' NUM-EDIT(05).
089900     DISPLAY ' TOT. SCRITTI NORMALIZZATO......: ' NUM-EDIT(06).
090000     DISPLAY ' TOT. SCRITTI RAPPORTO.........: ' NUM-EDIT(07).
090100 *-----------------------------------
090200 *
090300 *-----------------------------------
090400  C09030-END.
090500     PERFORM C08180-ACCEPT-TIMEDATE.
090600     DISPLAY
090700     '*====----------------------------------------------====*'.
090800     DISPLAY
090900     '*====          FINE ELABORAZIONE PROGRAMMA         ====*'.
091000     DISPLAY
091100     '*====     DATA FINE: ' DIS-DATE.
091200     DISPLAY
091300     '*====      ORA FINE: ' DIS-TIME.
091400     DISPLAY
091500     '*======================================================*'.
091600     STOP RUN.
091700 *=====================      END       ***********************
