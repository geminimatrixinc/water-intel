000100*****************************************************************
000200** COPY      : ACQCACM0                                        *
000300** SISTEMA   : ACQ - CONTROLLO QUALITA' DATI IDROLOGICI         *
000400** OGGETTO   : COMMAREA DI CHIAMATA DELLA ROUTINE ACQYACUM      *
000500**             (ACCUMULATORE RISULTATI DI VALIDAZIONE). STESSA  *
000600**             FORMA GENERICA SW/FUNZ/REC GIA' IN USO PER LE    *
000700**             ROUTINE RADYDBRI/RADYDCAL DEL SISTEMA RAD.       *
000800*****************************************************************
000900** DATA.... PRG.. AUTORE DESCRIZIONE MODIFICA....................
001000** 18031987 00001 EN     CREAZIONE COMMAREA ORIGINALE           *
001100** 09011999 00007 EN     RESA A 4 CIFRE L'AREA ANNO (MILLENNIO) *
001200*****************************************************************
001300        01  ACQ-AREA-ACCUMULATORE.                                EN870318
001400**--- ESITO RESTITUITO DALLA ROUTINE ----------------------------*
001500            05 ACUM-SW                    PIC X(02).              EN870318
001600                88 ACUM-SW-OK                   VALUE 'SI'.       EN870318
001700                88 ACUM-SW-FALLITO              VALUE 'NO'.       EN870318
001800**--- FUNZIONE RICHIESTA DAL CHIAMANTE --------------------------*
001900            05 ACUM-FUNZ                  PIC X(03).              EN870318
002000                88 ACUM-FUNZ-ERRORE            VALUE 'ERR'.       EN870318
002100                88 ACUM-FUNZ-AVVISO            VALUE 'AVV'.       EN870318
002200                88 ACUM-FUNZ-INFO              VALUE 'INF'.       EN870318
002300                88 ACUM-FUNZ-STATO             VALUE 'STA'.       EN870318
002400                88 ACUM-FUNZ-RENDI             VALUE 'REN'.       EN870318
002500            05 ACUM-PGM-CHIAMANTE         PIC X(08).              EN870318
002600            05 ACUM-DATA                  PIC 9(08).              EN990109
002700            05 ACUM-ORA                   PIC 9(06).              EN870318
002800**--- RIGA DI TESTO PASSATA IN INGRESSO (ADD-ERRORE/AVVISO/INFO) *
002900            05 ACUM-MESSAGGIO-IN           PIC X(80).             EN870318
003000**--- CONTATORI RESTITUITI (VALIDI PER STA E PER REN) -----------*
003100            05 ACUM-CONTA-ERRORI          PIC 9(05).              EN870318
003200            05 ACUM-CONTA-AVVISI          PIC 9(05).              EN870318
003300            05 ACUM-CONTA-INFO            PIC 9(05).              EN870318
003400**--- BUFFER RIGHE REPORT RESTITUITO DALLA FUNZIONE REN ---------*
003500            05 ACUM-REPORT.                                       EN870318
003600                10 ACUM-REPORT-CONTA      PIC 9(04).              EN870318
003700                10 ACUM-REPORT-RIGA OCCURS 300 TIMES              EN870318
003800                                          PIC X(132).             EN870318
003900            05 FILLER                     PIC X(20)               EN870318
004000                                          VALUE SPACES.           EN870318
