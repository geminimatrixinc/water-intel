000100*****************************************************************
000200** NOTE :
000300*****************************************************************
000400**
000500** PRODOTTO : SISTEMA ACQ - CONTROLLO QUALITA DATI IDROLOGICI
000600**
000700** FUNZIONE : ACCUMULATORE RISULTATI DI VALIDAZIONE (ERRORI,
000800**            AVVISI, INFO) E RESA DEL RAPPORTO PASSED/FAILED
000900**
001000** AUTORE   : ENGINEERING
001100**
001200** PROGRAMMA: ACQYACUM, COBOL/SUBPROGRAMMA
001300**
001400** INPUT    : COMMAREA ACQ-AREA-ACCUMULATORE (ACQCACM0)
001500**
001600** OUTPUT   : COMMAREA ACQ-AREA-ACCUMULATORE (ACQCACM0)
001700**
001800** NOTA     : LE TABELLE DI LAVORO SONO VALORIZZATE CHIAMATA
001900**            DOPO CHIAMATA NELLAMBITO DI UNA STESSA ESECUZIONE
002000**            (IL PROGRAMMA NON E DICHIARATO INITIAL): NON
002100**            AZZERARE I CONTATORI FRA UNA ERR/AVV/INF E LA
002200**            SUCCESSIVA REN
002300**
002400*****************************************************************
002500** STORIA AGGIORNAMENTI..........................................
002600**
002700** 18031987 EN     CREAZIONE PROGRAMMA ORIGINALE (ERR/AVV/INF)
002800** 02091988 EN     AGGIUNTA FUNZIONE STA (STATO CORRENTE)
002900** 09011999 EN     RICH. 2230 - VERIFICA ANNO 2000, AMPLIATO
003000**                 CAMPO ACUM-DATA A 8 CIFRE (VEDERE ACQCACM0)
003100** 19072007 RSS    AGGIUNTA FUNZIONE REN (RESA RAPPORTO FORMATO
003200**                 PASSED/FAILED PER ACQBT010/020/030/040)
003300** 23052013 RSS    RICH. 4471 - CONTROLLO OVERFLOW TABELLE DI
003400**                 MESSAGGI, TRONCAMENTO RIGHE A 132 COLONNE
003500*****************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID. ACQYACUM.
003800 AUTHOR.
003900     ENGINEERING SPA.
004000 INSTALLATION.
004100     CED RETE MONITORAGGIO IDROLOGICO.
004200 DATE-WRITTEN.
004300     18 MARZO 1987.
004400 DATE-COMPILED.
004500 SECURITY.
004600     USO INTERNO - RISERVATO AL PERSONALE AUTORIZZATO CED.
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-3090.
005100 OBJECT-COMPUTER. IBM-3090.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS ACQ-CLASSE-NUMERICA IS '0' THRU '9'
005500     UPSI-0 ON STATUS IS ACQ-UPSI-TEST-ON.
005600**-------------------------------------------------------------
005700 DATA DIVISION.
005800 WORKING-STORAGE SECTION.
005900*****************************************************************
006000** TABELLE DI LAVORO - ACCUMULANO I MESSAGGI FRA UNA CHIAMATA E
006100** LALTRA, FINO ALLA CHIAMATA REN CHE NE RENDE IL RAPPORTO
006200*****************************************************************
006300 01  WK-COSTANTI-FLAG.
006400     05 WK-MAX-MESSAGGI         PIC 9(03) COMP-3 VALUE 200.
006500
006600 01  WS-TABELLA-ERRORI.
006700     05 WS-ERR-CONTA            PIC 9(03) COMP-3 VALUE ZERO.
006800     05 WS-ERR-ENTRY OCCURS 200 TIMES.
006900         10 WS-ERR-TESTO        PIC X(80).
007000
007100 01  WS-TABELLA-AVVISI.
007200     05 WS-AVV-CONTA            PIC 9(03) COMP-3 VALUE ZERO.
007300     05 WS-AVV-ENTRY OCCURS 200 TIMES.
007400         10 WS-AVV-TESTO        PIC X(80).
007500
007600 01  WS-TABELLA-INFO.
007700     05 WS-INF-CONTA            PIC 9(03) COMP-3 VALUE ZERO.
007800     05 WS-INF-ENTRY OCCURS 200 TIMES.
007900         10 WS-INF-TESTO        PIC X(80).
008000
008100**--- CONTATORE STANDALONE: SPAZI DI TESTA NELLO STRIP DEL ------*
008200**    CONTATORE NUMERICO CONVERTITO IN ALFANUMERICO -------------*
008300 77  WS-SPAZI-TESTA              PIC 9(02) COMP-3.
008400
008500**--- AREE DI LAVORO PER LA COSTRUZIONE DELLE RIGHE DI RAPPORTO -*
008600 01  WS-LAVORO.
008700     05 WS-IDX-MSG              PIC 9(03) COMP-3.
008800     05 WS-NUM-EDIT              PIC ZZ9.
008900
009000**--- REDEFINES: VISTA ALFANUMERICA DEL CONTATORE ERRORI, USATA -*
009100**    PER LA EVALUATE TRUE/FALSE DI RIGA DI TESTA DEL RAPPORTO --*
009200 01  WS-ERR-CONTA-DISPLAY       PIC 9(03).
009300 01  WS-ERR-CONTA-DISPLAY-R REDEFINES WS-ERR-CONTA-DISPLAY.
009400     05 WS-ERR-CONTA-X          PIC X(03).
009500
009600**--- REDEFINES: RIGA DI RAPPORTO NUMERATA (ERRORI/AVVISI) ------*
009700 01  WS-RIGA-NUMERATA.
009800     05 WS-RIGA-NUM              PIC ZZ9.
009900     05 FILLER                  PIC X(02) VALUE '. '.
010000     05 WS-RIGA-TESTO            PIC X(80).
010100     05 FILLER                  PIC X(47) VALUE SPACES.
010200 01  WS-RIGA-NUMERATA-R REDEFINES
010300     WS-RIGA-NUMERATA               PIC X(132).
010400
010500**--- REDEFINES: DATA DI SISTEMA SCOMPOSTA, USATA SOLO PER LA ---*
010600**    VALORIZZAZIONE DI ACUM-DATA (NON RICHIESTA DAL RAPPORTO) --*
010700 01  WS-DATA-SISTEMA            PIC 9(08).
010800 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
010900     05 WS-DS-ANNO               PIC 9(04).
011000     05 WS-DS-MESE               PIC 9(02).
011100     05 WS-DS-GIORNO             PIC 9(02).
011200
011300 LINKAGE SECTION.
011400 COPY ACQCACM0.
011500
011600 PROCEDURE DIVISION USING ACQ-AREA-ACCUMULATORE.
011700  C0000-CONTROLLO.
011800     MOVE 'NO'                 TO ACUM-SW.
011900     EVALUATE TRUE
012000         WHEN ACUM-FUNZ-ERRORE
012100             PERFORM C0100-AGGIUNGI-ERRORE
012200                THRU EX-C0100-AGGIUNGI-ERRORE
012300         WHEN ACUM-FUNZ-AVVISO
012400             PERFORM C0200-AGGIUNGI-AVVISO
012500                THRU EX-C0200-AGGIUNGI-AVVISO
012600         WHEN ACUM-FUNZ-INFO
012700             PERFORM C0300-AGGIUNGI-INFO
012800                THRU EX-C0300-AGGIUNGI-INFO
012900         WHEN ACUM-FUNZ-STATO
013000             PERFORM C0400-RESTITUISCI-STATO
013100                THRU EX-C0400-RESTITUISCI-STATO
013200         WHEN ACUM-FUNZ-RENDI
013300             PERFORM C0500-RENDI-RAPPORTO
013400                THRU EX-C0500-RENDI-RAPPORTO
013500         WHEN OTHER
013600             CONTINUE
013700     END-EVALUATE.
013800     MOVE 'SI'                 TO ACUM-SW.
013900     GOBACK.
014000 *-----------------------------------
014100 *
014200 *-----------------------------------
014300  C0100-AGGIUNGI-ERRORE.
014400     IF WS-ERR-CONTA < WK-MAX-MESSAGGI
014500         ADD 1                   TO WS-ERR-CONTA
014600         MOVE ACUM-MESSAGGIO-IN
014700                    TO WS-ERR-TESTO(WS-ERR-CONTA)
014800     END-IF.
014900  EX-C0100-AGGIUNGI-ERRORE.
015000     EXIT.
015100 *-----------------------------------
015200 *
015300 *-----------------------------------
015400  C0200-AGGIUNGI-AVVISO.
015500     IF WS-AVV-CONTA < WK-MAX-MESSAGGI
015600         ADD 1                   TO WS-AVV-CONTA
015700         MOVE ACUM-MESSAGGIO-IN
015800                    TO WS-AVV-TESTO(WS-AVV-CONTA)
015900     END-IF.
016000  EX-C0200-AGGIUNGI-AVVISO.
016100     EXIT.
016200 *-----------------------------------
016300 *
016400 *-----------------------------------
016500  C0300-AGGIUNGI-INFO.
016600     IF WS-INF-CONTA < WK-MAX-MESSAGGI
016700         ADD 1                   TO WS-INF-CONTA
016800         MOVE ACUM-MESSAGGIO-IN
016900                    TO WS-INF-TESTO(WS-INF-CONTA)
017000     END-IF.
017100  EX-C0300-AGGIUNGI-INFO.
017200     EXIT.
017300 *-----------------------------------
017400 *
017500 *-----------------------------------
017600  C0400-RESTITUISCI-STATO.
017700     MOVE WS-ERR-CONTA            TO ACUM-CONTA-ERRORI.
017800     MOVE WS-AVV-CONTA            TO ACUM-CONTA-AVVISI.
017900     MOVE WS-INF-CONTA            TO ACUM-CONTA-INFO.
018000  EX-C0400-RESTITUISCI-STATO.
018100     EXIT.
018200 *-----------------------------------
018300** REGOLA 9: LESITO PASSED/FAILED DIPENDE SOLO DAL CONTATORE
018400** ERRORI A ZERO; AVVISI ED INFO NON INFLUENZANO LESITO
018500 *-----------------------------------
018600  C0500-RENDI-RAPPORTO.
018700     MOVE WS-ERR-CONTA            TO ACUM-CONTA-ERRORI
018800                                     WS-ERR-CONTA-DISPLAY.
018900     MOVE WS-AVV-CONTA            TO ACUM-CONTA-AVVISI.
019000     MOVE WS-INF-CONTA            TO ACUM-CONTA-INFO.
019100     MOVE ZERO                    TO ACUM-REPORT-CONTA.
019200     PERFORM C0510-SCRIVI-INTESTAZIONE
019300        THRU EX-C0510-SCRIVI-INTESTAZIONE.
019400     PERFORM C0520-SCRIVI-UN-ERRORE
019500        VARYING WS-IDX-MSG FROM 1 BY 1
019600        UNTIL WS-IDX-MSG > WS-ERR-CONTA.
019700     PERFORM C0530-SCRIVI-INTEST-AVVISI
019800        THRU EX-C0530-SCRIVI-INTEST-AVVISI.
019900     PERFORM C0540-SCRIVI-UN-AVVISO
020000        VARYING WS-IDX-MSG FROM 1 BY 1
020100        UNTIL WS-IDX-MSG > WS-AVV-CONTA.
020200     PERFORM C0550-SCRIVI-INTEST-INFO
020300        THRU EX-C0550-SCRIVI-INTEST-INFO.
020400     PERFORM C0560-SCRIVI-UNA-INFO
020500        VARYING WS-IDX-MSG FROM 1 BY 1
020600        UNTIL WS-IDX-MSG > WS-INF-CONTA.
020700  EX-C0500-RENDI-RAPPORTO.
020800     EXIT.
020900 *-----------------------------------
021000 *
021100 *-----------------------------------
021200  C0510-SCRIVI-INTESTAZIONE.
021300     ADD 1                        TO ACUM-REPORT-CONTA.
021400     MOVE SPACES TO ACUM-REPORT-RIGA(ACUM-REPORT-CONTA).
021500     IF WS-ERR-CONTA-X = '000'
021600         MOVE 'VALIDATION PASSED'
021700               TO ACUM-REPORT-RIGA(ACUM-REPORT-CONTA)
021800     ELSE
021900         MOVE 'VALIDATION FAILED'
022000               TO ACUM-REPORT-RIGA(ACUM-REPORT-CONTA)
022100     END-IF.
022200     ADD 1                        TO ACUM-REPORT-CONTA.
022300     MOVE SPACES TO ACUM-REPORT-RIGA(ACUM-REPORT-CONTA).
022400     MOVE WS-ERR-CONTA            TO WS-NUM-EDIT.
022500     MOVE ZERO                    TO WS-SPAZI-TESTA.
022600     INSPECT WS-NUM-EDIT TALLYING WS-SPAZI-TESTA
022700                          FOR LEADING SPACE.
022800     STRING 'ERRORS (' DELIMITED BY SIZE
022900        WS-NUM-EDIT(WS-SPAZI-TESTA + 1:) DELIMITED BY SIZE
023000        '):'             DELIMITED BY SIZE
023100        INTO ACUM-REPORT-RIGA(ACUM-REPORT-CONTA).
023200  EX-C0510-SCRIVI-INTESTAZIONE.
023300     EXIT.
023400 *-----------------------------------
023500 *
023600 *-----------------------------------
023700  C0520-SCRIVI-UN-ERRORE.
023800     MOVE WS-IDX-MSG              TO WS-RIGA-NUM.
023900     MOVE WS-ERR-TESTO(WS-IDX-MSG) TO WS-RIGA-TESTO.
024000     ADD 1                        TO ACUM-REPORT-CONTA.
024100     MOVE WS-RIGA-NUMERATA
024200               TO ACUM-REPORT-RIGA(ACUM-REPORT-CONTA).
024300 *-----------------------------------
024400 *
024500 *-----------------------------------
024600  C0530-SCRIVI-INTEST-AVVISI.
024700     ADD 1                        TO ACUM-REPORT-CONTA.
024800     MOVE SPACES TO ACUM-REPORT-RIGA(ACUM-REPORT-CONTA).
024900     MOVE WS-AVV-CONTA            TO WS-NUM-EDIT.
025000     MOVE ZERO                    TO WS-SPAZI-TESTA.
025100     INSPECT WS-NUM-EDIT TALLYING WS-SPAZI-TESTA
025200                          FOR LEADING SPACE.
025300     STRING 'WARNINGS (' DELIMITED BY SIZE
025400        WS-NUM-EDIT(WS-SPAZI-TESTA + 1:) DELIMITED BY SIZE
025500        '):'             DELIMITED BY SIZE
025600        INTO ACUM-REPORT-RIGA(ACUM-REPORT-CONTA).
025700  EX-C0530-SCRIVI-INTEST-AVVISI.
025800     EXIT.
025900 *-----------------------------------
026000 *
026100 *-----------------------------------
026200  C0540-SCRIVI-UN-AVVISO.
026300     MOVE WS-IDX-MSG              TO WS-RIGA-NUM.
026400     MOVE WS-AVV-TESTO(WS-IDX-MSG) TO WS-RIGA-TESTO.
026500     ADD 1                        TO ACUM-REPORT-CONTA.
026600     MOVE WS-RIGA-NUMERATA
026700               TO ACUM-REPORT-RIGA(ACUM-REPORT-CONTA).
026800 *-----------------------------------
026900 *
027000 *-----------------------------------
027100  C0550-SCRIVI-INTEST-INFO.
027200     ADD 1                        TO ACUM-REPORT-CONTA.
027300     MOVE SPACES TO ACUM-REPORT-RIGA(ACUM-REPORT-CONTA).
027400     MOVE 'INFO:'
027500               TO ACUM-REPORT-RIGA(ACUM-REPORT-CONTA).
027600  EX-C0550-SCRIVI-INTEST-INFO.
027700     EXIT.
027800 *-----------------------------------
027900 *
028000 *-----------------------------------
028100  C0560-SCRIVI-UNA-INFO.
028200     ADD 1                        TO ACUM-REPORT-CONTA.
028300     MOVE SPACES TO ACUM-REPORT-RIGA(ACUM-REPORT-CONTA).
028400     MOVE WS-INF-TESTO(WS-IDX-MSG)
028500               TO ACUM-REPORT-RIGA(ACUM-REPORT-CONTA).
028600 *-----------------------------------
028700
028800**=====================      END       *************************
