000100*****************************************************************
000200** NOTE :
000300*****************************************************************
000400**
000500** PRODOTTO : SISTEMA ACQ - CONTROLLO QUALITA DATI IDROLOGICI
000600**
000700** FUNZIONE : REPORT DI RIEPILOGO DATI (TOTALE RIGHE, INTERVALLO
000800**            DATE, STAZIONI E PARAMETRI DISTINTI CON RELATIVO
000900**            CONTEGGIO DI MISURE, IN ORDINE ASCENDENTE) SULLA
001000**            TABELLA IN MEMORIA GIA CARICATA E VALIDATA
001100**
001200** AUTORE   : ENGINEERING
001300**
001400** PROGRAMMA: ACQBT050, COBOL/SUBPROGRAMMA
001500**
001600** INPUT    : COMMAREA ACQ-AREA-DATI (ACQCTAB0), GIA SUPERATO IL
001700**            CONTROLLO DI TRACCIATO E DI QUALITA/REGOLE
001800**
001900** OUTPUT   : COMMAREA ACQ-AREA-SOMMARIO (ACQCSUM0), RIGHE DI
002000**            STAMPA DEL REPORT RIEPILOGO RESTITUITE AL CHIAMANTE
002100**
002200*****************************************************************
002300** STORIA AGGIORNAMENTI..........................................
002400**
002500** 22031987 EN     CREAZIONE PROGRAMMA ORIGINALE (TOTALE RIGHE,
002600**                 INTERVALLO DATE, STAZIONI/PARAMETRI DISTINTI)
002700** 11041993 CAF    ELENCO STAZIONI E PARAMETRI CON CONTEGGIO DI
002800**                 MISURE PER CIASCUNA VOCE, IN ORDINE ASCENDENTE
002900** 09011999 EN     RICH. 2230 - VERIFICATO FORMATO ANNO A 4 CIFRE
003000**                 SUI CAMPI DATA DEL REPORT (NESSUNA MODIFICA AL
003100**                 PROGRAMMA, CAMPI GIA A 4 CIFRE)
003200** 19072007 RSS    AGGIUNTO IL QUADRO DI RISCONTRO FRA IL TOTALE
003300**                 RIGHE E LA SOMMA DEI CONTEGGI PER STAZIONE/
003400**                 PARAMETRO (SEGNALAZIONE DI RIGA IN CASO DI
003500**                 DISALLINEAMENTO DELLE TABELLE IN MEMORIA)
003600** 23052013 RSS    RICH. 4471 - REPORT COMUNQUE PRODOTTO (CON
003700**                 TOTALI A ZERO) QUANDO LA TABELLA MISURE E VUOTA
003800*****************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID. ACQBT050.
004100 AUTHOR.
004200     ENGINEERING SPA.
004300 INSTALLATION.
004400     CED RETE MONITORAGGIO IDROLOGICO.
004500 DATE-WRITTEN.
004600     22 MARZO 1987.
004700 DATE-COMPILED.
004800 SECURITY.
004900     USO INTERNO - RISERVATO AL PERSONALE AUTORIZZATO CED.
005000*****************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-3090.
005400 OBJECT-COMPUTER. IBM-3090.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS ACQ-CLASSE-NUMERICA IS '0' THRU '9'
005800     UPSI-0 ON STATUS IS ACQ-UPSI-TEST-ON.
005900**-------------------------------------------------------------
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200
006300**--- CONTATORE DI LAVORO STANDALONE, PER LO STRIP DEGLI SPAZI --*
006400**    DI TESTA NELLE CONVERSIONI NUMERICO/ALFANUMERICO ----------*
006500 77  WS-SPAZI-TESTA              PIC 9(02) COMP-3.
006600**--- CONTATORI DI LAVORO PER IL QUADRO DI RISCONTRO TOTALI -----*
006700 01  WS-LAVORO.
006800     05 WS-RIGA-CORRENTE         PIC X(132).
006900     05 WS-TOT-STAZ-SOMMA        PIC 9(07) COMP-3 VALUE ZERO.
007000     05 WS-TOT-PARM-SOMMA        PIC 9(07) COMP-3 VALUE ZERO.
007100     05 WS-NUM-EDIT               PIC ZZZZZZ9.
007200**--- REDEFINES: VISTA ALFANUMERICA, PER USO CON INSPECT/STRING -*
007300     05 WS-NUM-EDIT-R REDEFINES
007400        WS-NUM-EDIT                 PIC X(07).
007500     05 WS-TRIM-TOT-RIGHE        PIC X(07).
007600     05 WS-TRIM-TOT-STAZ         PIC X(07).
007700     05 WS-TRIM-TOT-PARM         PIC X(07).
007800 01  WS-MESSAGGIO-COMPOSTO     PIC X(80).
007900
008000**--- RIGA "TOTAL RECORDS" DEL REPORT DI RIEPILOGO --------------*
008100 01  WS-RIGA-TOTALE.
008200     05 FILLER                  PIC X(22) VALUE
008300        'TOTAL RECORDS:        '.
008400     05 WS-RT-NUM                PIC Z,ZZZ,ZZ9.
008500     05 FILLER                  PIC X(101) VALUE SPACES.
008600
008700**--- RIGA "DATE RANGE" DEL REPORT DI RIEPILOGO -----------------*
008800 01  WS-RIGA-RANGE-DATE.
008900     05 FILLER                  PIC X(22) VALUE
009000        'DATE RANGE:           '.
009100     05 WS-RD-MIN                PIC X(19).
009200     05 FILLER                  PIC X(04) VALUE ' TO '.
009300     05 WS-RD-MAX                PIC X(19).
009400     05 FILLER                  PIC X(68) VALUE SPACES.
009500
009600**--- RIGHE "UNIQUE STATIONS"/"UNIQUE PARAMETERS" DEL RIEPILOGO -*
009700 01  WS-RIGA-CONTA-STAZ.
009800     05 FILLER                  PIC X(22) VALUE
009900        'UNIQUE STATIONS:      '.
010000     05 WS-RCS-NUM                PIC ZZZ9.
010100     05 FILLER                  PIC X(106) VALUE SPACES.
010200 01  WS-RIGA-CONTA-PARM.
010300     05 FILLER                  PIC X(22) VALUE
010400        'UNIQUE PARAMETERS:    '.
010500     05 WS-RCP-NUM                PIC ZZZ9.
010600     05 FILLER                  PIC X(106) VALUE SPACES.
010700
010800**--- RIGA DI ELENCO PER UNA STAZIONE DISTINTA ------------------*
010900 01  WS-RIGA-STAZIONE.
011000     05 FILLER                  PIC X(02) VALUE SPACES.
011100     05 WS-RS-ID                 PIC X(15).
011200     05 FILLER                  PIC X(10) VALUE SPACES.
011300     05 WS-RS-NUM                 PIC ZZZ,ZZ9.
011400     05 FILLER                  PIC X(01) VALUE SPACE.
011500     05 FILLER                  PIC X(12) VALUE 'MEASUREMENTS'.
011600     05 FILLER                  PIC X(85) VALUE SPACES.
011700**--- REDEFINES: VISTA UNICA DI RIGA, PER LA DISPLAY DI COLLAUDO *
011800 01  WS-RIGA-STAZIONE-R REDEFINES
011900     WS-RIGA-STAZIONE            PIC X(132).
012000
012100**--- RIGA DI ELENCO PER UN PARAMETRO DISTINTO ------------------*
012200 01  WS-RIGA-PARAMETRO.
012300     05 FILLER                  PIC X(02) VALUE SPACES.
012400     05 WS-RP-ID                 PIC X(30).
012500     05 FILLER                  PIC X(10) VALUE SPACES.
012600     05 WS-RP-NUM                 PIC ZZZ,ZZ9.
012700     05 FILLER                  PIC X(01) VALUE SPACE.
012800     05 FILLER                  PIC X(12) VALUE 'MEASUREMENTS'.
012900     05 FILLER                  PIC X(57) VALUE SPACES.
013000**--- REDEFINES: VISTA UNICA DI RIGA, PER LA DISPLAY DI COLLAUDO *
013100 01  WS-RIGA-PARAMETRO-R REDEFINES
013200     WS-RIGA-PARAMETRO            PIC X(132).
013300
013400 LINKAGE SECTION.
013500 COPY ACQCTAB0.
013600 COPY ACQCSUM0.
013700
013800 PROCEDURE DIVISION USING ACQ-AREA-DATI ACQ-AREA-SOMMARIO.
013900  C0000-CONTROLLO.
014000     MOVE ZERO                  TO SOM-REPORT-CONTA.
014100     MOVE ACQ-TAB-CONTA-RIGHE    TO SOM-TOT-RIGHE.
014200     MOVE ACQ-ACC-TS-MIN-VALIDO  TO SOM-TS-MIN.
014300     MOVE ACQ-ACC-TS-MAX-VALIDO  TO SOM-TS-MAX.
014400     MOVE ACQ-STAZ-CONTA         TO SOM-CONTA-STAZ-UNICHE.
014500     MOVE ACQ-PARM-CONTA         TO SOM-CONTA-PARM-UNICHE.
014600     PERFORM C0100-RIGHE-INTESTAZIONE
014700        THRU EX-C0100-RIGHE-INTESTAZIONE.
014800     PERFORM C0200-RIGHE-STAZIONI
014900        THRU EX-C0200-RIGHE-STAZIONI.
015000     PERFORM C0300-RIGHE-PARAMETRI
015100        THRU EX-C0300-RIGHE-PARAMETRI.
015200     PERFORM C0400-VERIFICA-TOTALI-CONTROLLO
015300        THRU EX-C0400-VERIFICA-TOTALI-CONTROLLO.
015400     GOBACK.
015500  *-----------------------------------
015600** QUATTRO RIGHE DI TESTA DEL RIEPILOGO: TOTALE RIGHE, INTERVALLO
015700** DATE DI MISURA VALIDE, STAZIONI E PARAMETRI DISTINTI TROVATI
015800  *-----------------------------------
015900  C0100-RIGHE-INTESTAZIONE.
016000     MOVE SOM-TOT-RIGHE          TO WS-RT-NUM.
016100     MOVE WS-RIGA-TOTALE         TO WS-RIGA-CORRENTE.
016200     PERFORM C0900-AGGIUNGI-RIGA THRU EX-C0900-AGGIUNGI-RIGA.
016300     MOVE SOM-TS-MIN              TO WS-RD-MIN.
016400     MOVE SOM-TS-MAX              TO WS-RD-MAX.
016500     MOVE WS-RIGA-RANGE-DATE      TO WS-RIGA-CORRENTE.
016600     PERFORM C0900-AGGIUNGI-RIGA THRU EX-C0900-AGGIUNGI-RIGA.
016700     MOVE SOM-CONTA-STAZ-UNICHE  TO WS-RCS-NUM.
016800     MOVE WS-RIGA-CONTA-STAZ      TO WS-RIGA-CORRENTE.
016900     PERFORM C0900-AGGIUNGI-RIGA THRU EX-C0900-AGGIUNGI-RIGA.
017000     MOVE SOM-CONTA-PARM-UNICHE  TO WS-RCP-NUM.
017100     MOVE WS-RIGA-CONTA-PARM      TO WS-RIGA-CORRENTE.
017200     PERFORM C0900-AGGIUNGI-RIGA THRU EX-C0900-AGGIUNGI-RIGA.
017300     MOVE SPACES                 TO WS-RIGA-CORRENTE.
017400     PERFORM C0900-AGGIUNGI-RIGA THRU EX-C0900-AGGIUNGI-RIGA.
017500     MOVE 'STATIONS:'             TO WS-RIGA-CORRENTE.
017600     PERFORM C0900-AGGIUNGI-RIGA THRU EX-C0900-AGGIUNGI-RIGA.
017700  EX-C0100-RIGHE-INTESTAZIONE.
017800     EXIT.
017900  *-----------------------------------
018000** ELENCO STAZIONI DISTINTE, GIA ORDINATO ASCENDENTE DA ACQBT010 -
018100** (ASCENDING KEY SULLA TABELLA ACQ-TABELLA-STAZIONI), CON IL ----
018200** RELATIVO CONTEGGIO DI MISURE ----------------------------------
018300  *-----------------------------------
018400  C0200-RIGHE-STAZIONI.
018500     IF ACQ-STAZ-CONTA NOT = ZERO
018600         PERFORM C0210-AGGIUNGI-RIGA-STAZIONE
018700            VARYING ACQ-STAZ-IDX FROM 1 BY 1
018800            UNTIL ACQ-STAZ-IDX > ACQ-STAZ-CONTA
018900     END-IF.
019000     MOVE 'PARAMETERS:'           TO WS-RIGA-CORRENTE.
019100     PERFORM C0900-AGGIUNGI-RIGA THRU EX-C0900-AGGIUNGI-RIGA.
019200  EX-C0200-RIGHE-STAZIONI.
019300     EXIT.
019400  *-----------------------------------
019500  *
019600  *-----------------------------------
019700  C0210-AGGIUNGI-RIGA-STAZIONE.
019800     MOVE ACQ-STAZ-ID(ACQ-STAZ-IDX)        TO WS-RS-ID.
019900     MOVE ACQ-STAZ-CONTEGGIO(ACQ-STAZ-IDX) TO WS-RS-NUM.
020000     MOVE WS-RIGA-STAZIONE       TO WS-RIGA-CORRENTE.
020100     PERFORM C0900-AGGIUNGI-RIGA THRU EX-C0900-AGGIUNGI-RIGA.
020200  *-----------------------------------
020300** ELENCO PARAMETRI DISTINTI, GIA ORDINATO ASCENDENTE DA ACQBT010
020400** (ASCENDING KEY SULLA TABELLA ACQ-TABELLA-PARAMETRI), CON IL ---
020500** RELATIVO CONTEGGIO DI MISURE ----------------------------------
020600  *-----------------------------------
020700  C0300-RIGHE-PARAMETRI.
020800     IF ACQ-PARM-CONTA NOT = ZERO
020900         PERFORM C0310-AGGIUNGI-RIGA-PARAMETRO
021000            VARYING ACQ-PARM-IDX FROM 1 BY 1
021100            UNTIL ACQ-PARM-IDX > ACQ-PARM-CONTA
021200     END-IF.
021300  EX-C0300-RIGHE-PARAMETRI.
021400     EXIT.
021500  *-----------------------------------
021600  *
021700  *-----------------------------------
021800  C0310-AGGIUNGI-RIGA-PARAMETRO.
021900     MOVE ACQ-PARM-ID(ACQ-PARM-IDX)        TO WS-RP-ID.
022000     MOVE ACQ-PARM-CONTEGGIO(ACQ-PARM-IDX) TO WS-RP-NUM.
022100     MOVE WS-RIGA-PARAMETRO      TO WS-RIGA-CORRENTE.
022200     PERFORM C0900-AGGIUNGI-RIGA THRU EX-C0900-AGGIUNGI-RIGA.
022300  *-----------------------------------
022400** QUADRO DI RISCONTRO: LA SOMMA DEI CONTEGGI PER STAZIONE E PER -
022500** PARAMETRO DEVE COINCIDERE COL TOTALE RIGHE DELLA TABELLA ------
022600** MISURE; IN CASO DI DISALLINEAMENTO (ANOMALIA DI CARICAMENTO) --
022700** SI SEGNALA UNA RIGA DI ANOMALIA IN CODA AL REPORT -------------
022800  *-----------------------------------
022900  C0400-VERIFICA-TOTALI-CONTROLLO.
023000     MOVE ZERO                   TO WS-TOT-STAZ-SOMMA.
023100     MOVE ZERO                   TO WS-TOT-PARM-SOMMA.
023200     PERFORM C0410-SOMMA-CONTEGGIO-STAZ
023300        VARYING ACQ-STAZ-IDX FROM 1 BY 1
023400        UNTIL ACQ-STAZ-IDX > ACQ-STAZ-CONTA.
023500     PERFORM C0420-SOMMA-CONTEGGIO-PARM
023600        VARYING ACQ-PARM-IDX FROM 1 BY 1
023700        UNTIL ACQ-PARM-IDX > ACQ-PARM-CONTA.
023800     IF WS-TOT-STAZ-SOMMA NOT = ACQ-TAB-CONTA-RIGHE
023900        OR WS-TOT-PARM-SOMMA NOT = ACQ-TAB-CONTA-RIGHE
024000         PERFORM C0430-SEGNALA-DISALLINEAMENTO
024100            THRU EX-C0430-SEGNALA-DISALLINEAMENTO
024200     END-IF.
024300  EX-C0400-VERIFICA-TOTALI-CONTROLLO.
024400     EXIT.
024500  *-----------------------------------
024600  *
024700  *-----------------------------------
024800  C0410-SOMMA-CONTEGGIO-STAZ.
024900     ADD ACQ-STAZ-CONTEGGIO(ACQ-STAZ-IDX) TO WS-TOT-STAZ-SOMMA.
025000  *-----------------------------------
025100  *
025200  *-----------------------------------
025300  C0420-SOMMA-CONTEGGIO-PARM.
025400     ADD ACQ-PARM-CONTEGGIO(ACQ-PARM-IDX) TO WS-TOT-PARM-SOMMA.
025500  *-----------------------------------
025600  *
025700  *-----------------------------------
025800  C0430-SEGNALA-DISALLINEAMENTO.
025900     MOVE ACQ-TAB-CONTA-RIGHE    TO WS-NUM-EDIT.
026000     MOVE ZERO                   TO WS-SPAZI-TESTA.
026100     INSPECT WS-NUM-EDIT-R TALLYING WS-SPAZI-TESTA
026200                         FOR LEADING SPACE.
026300     MOVE WS-NUM-EDIT-R(WS-SPAZI-TESTA + 1:) TO WS-TRIM-TOT-RIGHE.
026400     MOVE WS-TOT-STAZ-SOMMA      TO WS-NUM-EDIT.
026500     MOVE ZERO                   TO WS-SPAZI-TESTA.
026600     INSPECT WS-NUM-EDIT-R TALLYING WS-SPAZI-TESTA
026700                         FOR LEADING SPACE.
026800     MOVE WS-NUM-EDIT-R(WS-SPAZI-TESTA + 1:) TO WS-TRIM-TOT-STAZ.
026900     MOVE WS-TOT-PARM-SOMMA      TO WS-NUM-EDIT.
027000     MOVE ZERO                   TO WS-SPAZI-TESTA.
027100     INSPECT WS-NUM-EDIT-R TALLYING WS-SPAZI-TESTA
027200                         FOR LEADING SPACE.
027300     MOVE WS-NUM-EDIT-R(WS-SPAZI-TESTA + 1:) TO WS-TRIM-TOT-PARM.
027400     STRING '*** CONTROL TOTAL MISMATCH - RECORDS '
027500                                      DELIMITED BY SIZE
027600        WS-TRIM-TOT-RIGHE        DELIMITED BY SPACE
027700        ' / STATION SUM '        DELIMITED BY SIZE
027800        WS-TRIM-TOT-STAZ         DELIMITED BY SPACE
027900        ' / PARAMETER SUM '      DELIMITED BY SIZE
028000        WS-TRIM-TOT-PARM         DELIMITED BY SPACE
028100        ' ***'                  DELIMITED BY SIZE
028200        INTO WS-MESSAGGIO-COMPOSTO
028300     MOVE WS-MESSAGGIO-COMPOSTO  TO WS-RIGA-CORRENTE.
028400     PERFORM C0900-AGGIUNGI-RIGA THRU EX-C0900-AGGIUNGI-RIGA.
028500  EX-C0430-SEGNALA-DISALLINEAMENTO.
028600     EXIT.
028700  *-----------------------------------
028800** ROUTINE CONDIVISA: ACCODA LA RIGA CORRENTE AL BUFFER RESTITUITO
028900** AL CHIAMANTE, SE NON SI E RAGGIUNTO IL MASSIMO DI 300 RIGHE ---
029000  *-----------------------------------
029100  C0900-AGGIUNGI-RIGA.
029200     IF SOM-REPORT-CONTA < 300
029300         ADD 1 TO SOM-REPORT-CONTA
029400         MOVE WS-RIGA-CORRENTE
029500            TO SOM-REPORT-RIGA(SOM-REPORT-CONTA)
029600     END-IF.
029700  EX-C0900-AGGIUNGI-RIGA.
029800     EXIT.
029900  *-----------------------------------
030000
030100*=====================      END       *************************
