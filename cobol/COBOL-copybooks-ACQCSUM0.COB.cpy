000100*****************************************************************
000200** COPY      : ACQCSUM0                                        *
000300** SISTEMA   : ACQ - CONTROLLO QUALITA' DATI IDROLOGICI         *
000400** OGGETTO   : COMMAREA DI CHIAMATA DEL SOTTOPROGRAMMA ACQBT050 *
000500**             (REPORT RIEPILOGO DATI) - IN INGRESSO I TOTALI E *
000600**             LE TABELLE ORDINATE STAZIONI/PARAMETRI, IN       *
000700**             USCITA LE RIGHE DI STAMPA DEL REPORT RIEPILOGO.  *
000800*****************************************************************
000900** DATA.... PRG.. AUTORE DESCRIZIONE MODIFICA....................
001000** 22031987 00001 EN     CREAZIONE COMMAREA ORIGINALE           *
001100*****************************************************************
001200        01  ACQ-AREA-SOMMARIO.                                    EN870322
001300            05 SOM-TOT-RIGHE              PIC 9(07).              EN870322
001400            05 SOM-TS-MIN                 PIC X(19).              EN870322
001500            05 SOM-TS-MAX                 PIC X(19).              EN870322
001600            05 SOM-CONTA-STAZ-UNICHE      PIC 9(04).              EN870322
001700            05 SOM-CONTA-PARM-UNICHE      PIC 9(04).              EN870322
001800**--- BUFFER RIGHE DI REPORT RESTITUITO -------------------------*
001900            05 SOM-REPORT.                                        EN870322
002000                10 SOM-REPORT-CONTA       PIC 9(04).              EN870322
002100                10 SOM-REPORT-RIGA OCCURS 300 TIMES               EN870322
002200                                          PIC X(132).             EN870322
002300            05 FILLER                     PIC X(20)               EN870322
002400                                          VALUE SPACES.           EN870322
