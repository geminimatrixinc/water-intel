000100*****************************************************************
000200** NOTE :
000300*****************************************************************
000400**
000500** PRODOTTO : SISTEMA ACQ - CONTROLLO QUALITA DATI IDROLOGICI
000600**
000700** FUNZIONE : CONTROLLO TRACCIATO MISURE GREZZE (PRESENZA CAMPI
000800**            OBBLIGATORI, CAMPI NON PREVISTI, TIPO DATO CAMPO
000900**            VALORE) PRIMA DI AVVIARE LA VALIDAZIONE DI QUALITA
001000**
001100** AUTORE   : ENGINEERING
001200**
001300** PROGRAMMA: ACQBT020, COBOL/SUBPROGRAMMA
001400**
001500** INPUT    : COMMAREA ACQ-AREA-DATI (ACQCTAB0)
001600**
001700** OUTPUT   : ACQ-SCH-ESITO-SW IN ACQ-AREA-DATI, MESSAGGI IN
001800**            COMMAREA ACQ-AREA-ACCUMULATORE (VIA ACQYACUM)
001900**
002000*****************************************************************
002100** STORIA AGGIORNAMENTI..........................................
002200**
002300** 15031987 EN     CREAZIONE PROGRAMMA ORIGINALE (CONTROLLO
002400**                 PRESENZA CAMPI OBBLIGATORI TRACCIATO MISURE)
002500** 02091988 EN     AGGIUNTA SEGNALAZIONE CAMPI NON PREVISTI SULLA
002600**                 AREA FILLER DI RISERVA DEL TRACCIATO
002700** 19072007 RSS    AGGIUNTA SEGNALAZIONE CAMPO VALORE NON
002800**                 NUMERICO (VEDERE ACQ-R-VALORE-ERRATO)
002900** 23052013 RSS    RICH. 4471 - FILE VUOTO NON PIU BLOCCANTE A
003000**                 LIVELLO SISTEMA OPERATIVO, MA ERRORE DI SCHEMA
003100*****************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID. ACQBT020.
003400 AUTHOR.
003500     ENGINEERING SPA.
003600 INSTALLATION.
003700     CED RETE MONITORAGGIO IDROLOGICO.
003800 DATE-WRITTEN.
003900     15 MARZO 1987.
004000 DATE-COMPILED.
004100 SECURITY.
004200     USO INTERNO - RISERVATO AL PERSONALE AUTORIZZATO CED.
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-3090.
004700 OBJECT-COMPUTER. IBM-3090.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS ACQ-CLASSE-NUMERICA IS '0' THRU '9'
005100     UPSI-0 ON STATUS IS ACQ-UPSI-TEST-ON.
005200**-------------------------------------------------------------
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500**                                  - COSTANTI DI CONTRATTO
005600     COPY ACQCCOST.
005700
005800 01  WK-COSTANTI-FLAG.
005900     05 WK-ACQYACUM             PIC X(08) VALUE 'ACQYACUM'.
006000
006100**--- CAMPI OBBLIGATORI SUL TRACCIATO: UNO SWITCH PER CAMPO -----*
006200**--- VERIFICATO SU TUTTE LE RIGHE (MANCANTE = MAI VALORIZZATO) -*
006300 01  WS-CAMPI-OBBLIGATORI.
006400     05 WS-OB-TIMESTAMP         PIC X(01) VALUE 'N'.
006500         88 WS-OB-TS-PRESENTE        VALUE 'S'.
006600     05 WS-OB-STAZIONE          PIC X(01) VALUE 'N'.
006700         88 WS-OB-STAZ-PRESENTE      VALUE 'S'.
006800     05 WS-OB-PARAMETRO         PIC X(01) VALUE 'N'.
006900         88 WS-OB-PARM-PRESENTE      VALUE 'S'.
007000     05 WS-OB-VALORE            PIC X(01) VALUE 'N'.
007100         88 WS-OB-VAL-PRESENTE       VALUE 'S'.
007200     05 WS-OB-UNITA             PIC X(01) VALUE 'N'.
007300         88 WS-OB-UNI-PRESENTE       VALUE 'S'.
007400 01  WS-CAMPI-OBBLIGATORI-R REDEFINES
007500     WS-CAMPI-OBBLIGATORI           PIC X(05).
007600
007700**--- CONTATORI DI LAVORO E MESSAGGI COMPOSTI -------------------*
007800 01  WS-LAVORO.
007900     05 WS-RIGA-ERRATA-VALORE   PIC 9(07) COMP-3 VALUE ZERO.
008000     05 WS-RISERVA-SPORCA       PIC 9(07) COMP-3 VALUE ZERO.
008100     05 WS-NUM-EDIT              PIC ZZZZZZ9.
008200**--- REDEFINES: VISTA ALFANUMERICA, PER USO CON INSPECT/STRING -*
008300     05 WS-NUM-EDIT-R REDEFINES
008400        WS-NUM-EDIT                 PIC X(07).
008500     05 WS-NUM-EDIT2             PIC ZZZZZZ9.
008600     05 WS-NUM-EDIT2-R REDEFINES
008700        WS-NUM-EDIT2                PIC X(07).
008800     05 WS-SPAZI-TESTA           PIC 9(02) COMP-3.
008900     05 WS-SPAZI-TESTA2          PIC 9(02) COMP-3.
009000
009100**--- MESSAGGIO PASSATO ALLA ROUTINE ACCUMULATORE ---------------*
009200 01  WS-MESSAGGIO-COMPOSTO     PIC X(80).
009300
009400 LINKAGE SECTION.
009500 COPY ACQCTAB0.
009600 COPY ACQCACM0.
009700
009800 PROCEDURE DIVISION USING ACQ-AREA-DATI ACQ-AREA-ACCUMULATORE.
009900  C0000-CONTROLLO.
010000     MOVE 'S'                   TO ACQ-SCH-ESITO-SW.
010100     IF ACQ-TAB-CONTA-RIGHE = ZERO
010200         PERFORM C0100-INPUT-VUOTO
010300     ELSE
010400         PERFORM C0200-INFO-CONTEGGI
010500         PERFORM C0300-VERIFICA-CAMPI-OBBLIGATORI
010600            VARYING ACQ-TAB-IDX FROM 1 BY 1
010700            UNTIL ACQ-TAB-IDX > ACQ-TAB-CONTA-RIGHE
010800         PERFORM C0400-ESITO-CAMPI-OBBLIGATORI
010900         PERFORM C0500-ESITO-CAMPI-EXTRA
011000         PERFORM C0600-ESITO-VALORE-NON-NUMERICO
011100     END-IF.
011200     GOBACK.
011300 *-----------------------------------
011400** REGOLA 8: INPUT VUOTO E ERRORE BLOCCANTE A LIVELLO DI SCHEMA
011500 *-----------------------------------
011600  C0100-INPUT-VUOTO.
011700     MOVE 'N'                   TO ACQ-SCH-ESITO-SW.
011800     MOVE 'ERR'                 TO ACUM-FUNZ.
011900     MOVE 'INPUT IS EMPTY'
012000                                 TO ACUM-MESSAGGIO-IN.
012100     CALL WK-ACQYACUM USING ACQ-AREA-ACCUMULATORE END-CALL.
012200 *-----------------------------------
012300 *
012400 *-----------------------------------
012500  C0200-INFO-CONTEGGI.
012600     MOVE ACQ-TAB-CONTA-RIGHE     TO WS-NUM-EDIT.
012700     MOVE ZERO                    TO WS-SPAZI-TESTA.
012800     INSPECT WS-NUM-EDIT-R TALLYING WS-SPAZI-TESTA
012900                          FOR LEADING SPACE.
013000     STRING 'ROW COUNT .......... ' DELIMITED BY SIZE
013100        WS-NUM-EDIT-R(WS-SPAZI-TESTA + 1:) DELIMITED BY SIZE
013200        INTO WS-MESSAGGIO-COMPOSTO.
013300     MOVE 'INF'                 TO ACUM-FUNZ.
013400     MOVE WS-MESSAGGIO-COMPOSTO   TO ACUM-MESSAGGIO-IN.
013500     CALL WK-ACQYACUM USING ACQ-AREA-ACCUMULATORE END-CALL.
013600     MOVE ACQ-SCH-CAMPI-RICHIESTI TO WS-NUM-EDIT.
013700     MOVE ACQ-SCH-CAMPI-OPZIONALI TO WS-NUM-EDIT2.
013800     MOVE ZERO            TO WS-SPAZI-TESTA WS-SPAZI-TESTA2.
013900     INSPECT WS-NUM-EDIT-R TALLYING WS-SPAZI-TESTA
014000                          FOR LEADING SPACE.
014100     INSPECT WS-NUM-EDIT2-R TALLYING WS-SPAZI-TESTA2
014200                          FOR LEADING SPACE.
014300     STRING 'FIELD COUNT ........ ' DELIMITED BY SIZE
014400        WS-NUM-EDIT-R(WS-SPAZI-TESTA + 1:) DELIMITED BY SIZE
014500        ' REQUIRED, '         DELIMITED BY SIZE
014600        WS-NUM-EDIT2-R(WS-SPAZI-TESTA2 + 1:) DELIMITED BY SIZE
014700        ' OPTIONAL'           DELIMITED BY SIZE
014800        INTO WS-MESSAGGIO-COMPOSTO.
014900     MOVE WS-MESSAGGIO-COMPOSTO   TO ACUM-MESSAGGIO-IN.
015000     CALL WK-ACQYACUM USING ACQ-AREA-ACCUMULATORE END-CALL.
015100 *-----------------------------------
015200** UNA RIGA SOLA DI VALORE BIANCO NON VUOL DIRE CAMPO MANCANTE
015300** DAL TRACCIATO: IL CAMPO SI CONSIDERA MAI VALORIZZATO SOLO SE
015400** E BIANCO SU TUTTE LE RIGHE LETTE (VEDERE C0400)
015500 *-----------------------------------
015600  C0300-VERIFICA-CAMPI-OBBLIGATORI.
015700     IF ACQ-R-TIMESTAMP(ACQ-TAB-IDX) NOT = SPACES
015800         MOVE 'S'                TO WS-OB-TIMESTAMP
015900     END-IF.
016000     IF ACQ-R-STAZIONE(ACQ-TAB-IDX) NOT = SPACES
016100         MOVE 'S'                TO WS-OB-STAZIONE
016200     END-IF.
016300     IF ACQ-R-PARAMETRO(ACQ-TAB-IDX) NOT = SPACES
016400         MOVE 'S'                TO WS-OB-PARAMETRO
016500     END-IF.
016600     IF NOT ACQ-R-VALORE-NULLO(ACQ-TAB-IDX)
016700         MOVE 'S'                TO WS-OB-VALORE
016800     END-IF.
016900     IF ACQ-R-UNITA(ACQ-TAB-IDX) NOT = SPACES
017000         MOVE 'S'                TO WS-OB-UNITA
017100     END-IF.
017200     IF ACQ-R-VALORE-ERRATO(ACQ-TAB-IDX)
017300         ADD 1                    TO WS-RIGA-ERRATA-VALORE
017400     END-IF.
017500     IF ACQ-R-E-SPORCA(ACQ-TAB-IDX)
017600         ADD 1                    TO WS-RISERVA-SPORCA
017700     END-IF.
017800 *-----------------------------------
017900** REGOLA 9: OGNI CAMPO OBBLIGATORIO MAI VALORIZZATO PRODUCE UNA
018000** SOLA SEGNALAZIONE DI ERRORE CUMULATIVA, NON UNA PER RIGA
018100 *-----------------------------------
018200  C0400-ESITO-CAMPI-OBBLIGATORI.
018300     IF WS-CAMPI-OBBLIGATORI-R = 'SSSSS'
018400         CONTINUE
018500     ELSE
018600         MOVE SPACES               TO WS-MESSAGGIO-COMPOSTO
018700         MOVE 1                    TO WS-SPAZI-TESTA
018800         STRING 'MISSING REQUIRED FIELD(S):' DELIMITED BY SIZE
018900            INTO WS-MESSAGGIO-COMPOSTO
019000            WITH POINTER WS-SPAZI-TESTA
019100         PERFORM C0410-AGGIUNGI-MANCANTE
019200     END-IF.
019300 *-----------------------------------
019400 *
019500 *-----------------------------------
019600  C0410-AGGIUNGI-MANCANTE.
019700     IF NOT WS-OB-TS-PRESENTE
019800         STRING ' TIMESTAMP' DELIMITED BY SIZE
019900            INTO WS-MESSAGGIO-COMPOSTO
020000            WITH POINTER WS-SPAZI-TESTA
020100     END-IF.
020200     IF NOT WS-OB-STAZ-PRESENTE
020300         STRING ' STATION_ID' DELIMITED BY SIZE
020400            INTO WS-MESSAGGIO-COMPOSTO
020500            WITH POINTER WS-SPAZI-TESTA
020600     END-IF.
020700     IF NOT WS-OB-PARM-PRESENTE
020800         STRING ' PARAMETER' DELIMITED BY SIZE
020900            INTO WS-MESSAGGIO-COMPOSTO
021000            WITH POINTER WS-SPAZI-TESTA
021100     END-IF.
021200     IF NOT WS-OB-VAL-PRESENTE
021300         STRING ' VALUE' DELIMITED BY SIZE
021400            INTO WS-MESSAGGIO-COMPOSTO
021500            WITH POINTER WS-SPAZI-TESTA
021600     END-IF.
021700     IF NOT WS-OB-UNI-PRESENTE
021800         STRING ' UNIT' DELIMITED BY SIZE
021900            INTO WS-MESSAGGIO-COMPOSTO
022000            WITH POINTER WS-SPAZI-TESTA
022100     END-IF.
022200     MOVE 'ERR'                 TO ACUM-FUNZ.
022300     MOVE WS-MESSAGGIO-COMPOSTO   TO ACUM-MESSAGGIO-IN.
022400     CALL WK-ACQYACUM USING ACQ-AREA-ACCUMULATORE END-CALL.
022500     MOVE 'N'                   TO ACQ-SCH-ESITO-SW.
022600 *-----------------------------------
022700** IL TRACCIATO E A LUNGHEZZA FISSA: IL CONCETTO DI CAMPO NON
022800** PREVISTO SI TRADUCE NEL CONTROLLO DEL BYTE DI RISERVA (FILLER)
022900** DEL RECORD GREZZO, CHE DEVE RESTARE SEMPRE BIANCO
023000 *-----------------------------------
023100  C0500-ESITO-CAMPI-EXTRA.
023200     IF WS-RISERVA-SPORCA > ZERO
023300         MOVE 'AVV'             TO ACUM-FUNZ
023400         MOVE 'UNEXPECTED DATA IN RESERVED TRAILING AREA'
023500                                 TO ACUM-MESSAGGIO-IN
023600         CALL WK-ACQYACUM USING ACQ-AREA-ACCUMULATORE END-CALL
023700     END-IF.
023800 *-----------------------------------
023900 *
024000 *-----------------------------------
024100  C0600-ESITO-VALORE-NON-NUMERICO.
024200     IF WS-RIGA-ERRATA-VALORE > ZERO
024300         MOVE WS-RIGA-ERRATA-VALORE  TO WS-NUM-EDIT
024400         MOVE ZERO                   TO WS-SPAZI-TESTA
024500         INSPECT WS-NUM-EDIT-R TALLYING WS-SPAZI-TESTA
024600                             FOR LEADING SPACE
024700         STRING 'FIELD VALUE: NON-NUMERIC DATA IN '
024800                                         DELIMITED BY SIZE
024900            WS-NUM-EDIT-R(WS-SPAZI-TESTA + 1:) DELIMITED BY SIZE
025000            ' ROW(S)'          DELIMITED BY SIZE
025100            INTO WS-MESSAGGIO-COMPOSTO
025200         MOVE 'AVV'             TO ACUM-FUNZ
025300         MOVE WS-MESSAGGIO-COMPOSTO  TO ACUM-MESSAGGIO-IN
025400         CALL WK-ACQYACUM USING ACQ-AREA-ACCUMULATORE END-CALL
025500     END-IF.
025600 *-----------------------------------
025700
025800**=====================      END       *************************
