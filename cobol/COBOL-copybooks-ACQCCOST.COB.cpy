000100*****************************************************************
000200** COPY      : ACQCCOST                                        *
000300** SISTEMA   : ACQ - CONTROLLO QUALITA' DATI IDROLOGICI         *
000400** OGGETTO   : COSTANTI DI CONTRATTO PER LA VALIDAZIONE DATI   *
000500**             MISURE IDROLOGICHE (VALORI LIMITE, TABELLE      *
000600**             CODICI)                                         *
000700*****************************************************************
000800** NOTA DI MANUTENZIONE (EN 03/1987):                          *
000900**   IL COPY ORIGINALE ACQCCOST1 CHE DEFINIVA QUESTE COSTANTI  *
001000**   E' ANDATO PERDUTO CON LA MIGRAZIONE DAL VECCHIO           *
001100**   AMBIENTE DI SVILUPPO. I VALORI SOTTOSTANTI SONO STATI     *
001200**   RICOSTRUITI DALL'USO NEI PROGRAMMI ACQBT020/030/040 E     *
001300**   VANNO TRATTATI COME IL CONTRATTO UFFICIALE FINO A NUOVA   *
001400**   DOCUMENTAZIONE.                                            *
001500*****************************************************************
001600        01  ACQ-COSTANTI-CONTRATTO.                               EN870304
001700            05 ACQ-COST-VALORE-MIN        PIC S9(7)V9(4)          EN870304
001800                                          VALUE -100.0000.        EN870304
001900            05 ACQ-COST-VALORE-MAX        PIC S9(7)V9(4)          EN870304
002000                                          VALUE 1000000.0000.     EN870304
002100            05 ACQ-COST-ANNO-MIN          PIC 9(04) VALUE 1900.   EN870304
002200            05 ACQ-COST-ANNO-MAX          PIC 9(04) VALUE 2100.   EN870304
002300            05 ACQ-COST-LUNG-MAX-STAZ     PIC 9(02) VALUE 15.     EN870304
002400**--- SOGLIE PERCENTUALI DI VALORI NULLI SUI CAMPI CRITICI -----*
002500            05 ACQ-COST-SOGLIA-ERR-NULLI  PIC 9(03)V9             EN870304
002600                                          VALUE 50.0.             EN870304
002700            05 ACQ-COST-SOGLIA-AVV-NULLI  PIC 9(03)V9             EN870304
002800                                          VALUE 10.0.             EN870304
002900**--- TABELLA CODICI QUALIFICATORE RISULTATO AMMESSI -----------*
003000            05 ACQ-COST-QUALIFICATORI.                            EN870304
003100                10 FILLER                 PIC X(01) VALUE '<'.    EN870304
003200                10 FILLER                 PIC X(01) VALUE '>'.    EN870304
003300                10 FILLER                 PIC X(01) VALUE 'E'.    EN870304
003400                10 FILLER                 PIC X(01) VALUE 'A'.    EN870304
003500                10 FILLER                 PIC X(01) VALUE 'U'.    EN870304
003600            05 ACQ-COST-QUALIFICATORI-R REDEFINES                 EN870304
003700               ACQ-COST-QUALIFICATORI.                            EN870304
003800                10 ACQ-COST-QUALIF-TAB    PIC X(01)               EN870304
003900                                          OCCURS 5 TIMES          EN870304
004000                                       INDEXED BY WK-IDX-QUALIF.  RS070719
004100**--- TABELLA CODICI STATO QA AMMESSI ---------------------------*
004200            05 ACQ-COST-STATI-QA.                                 EN870304
004300                10 FILLER                 PIC X(01) VALUE 'P'.    EN870304
004400                10 FILLER                 PIC X(01) VALUE 'V'.    EN870304
004500                10 FILLER                 PIC X(01) VALUE 'A'.    EN870304
004600                10 FILLER                 PIC X(01) VALUE 'R'.    EN870304
004700            05 ACQ-COST-STATI-QA-R  REDEFINES                     EN870304
004800               ACQ-COST-STATI-QA.                                 EN870304
004900                10 ACQ-COST-QA-TAB        PIC X(01)               EN870304
005000                                          OCCURS 4 TIMES          EN870304
005100                                       INDEXED BY WK-IDX-QA.      RS070719
005200            05 FILLER                     PIC X(20)               EN870304
005300                                          VALUE SPACES.           EN870304
