000100*****************************************************************
000200** NOTE :
000300*****************************************************************
000400**
000500** PRODOTTO : SISTEMA ACQ - CONTROLLO QUALITA DATI IDROLOGICI
000600**
000700** FUNZIONE : VALIDAZIONE DI QUALITA DELLE MISURE (PERCENTUALE
000800**            VALORI NULLI SUI CAMPI CRITICI, RANGE DI
000900**            PLAUSIBILITA DEL VALORE, COERENZA DELLE DATE DI
001000**            MISURA) SULLA TABELLA IN MEMORIA GIA CARICATA
001100**
001200** AUTORE   : ENGINEERING
001300**
001400** PROGRAMMA: ACQBT030, COBOL/SUBPROGRAMMA
001500**
001600** INPUT    : COMMAREA ACQ-AREA-DATI (ACQCTAB0), GIA SUPERATO
001700**            IL CONTROLLO DI TRACCIATO (ACQBT020)
001800**
001900** OUTPUT   : ACCUMULATORI DI QUALITA IN ACQ-AREA-DATI, MESSAGGI
002000**            IN COMMAREA ACQ-AREA-ACCUMULATORE (VIA ACQYACUM)
002100**
002200*****************************************************************
002300** STORIA AGGIORNAMENTI..........................................
002400**
002500** 04051987 EN     CREAZIONE PROGRAMMA ORIGINALE (PERCENTUALE DI
002600**                 NULLI SUI CAMPI CRITICI DEL TRACCIATO MISURE)
002700** 02091988 EN     AGGIUNTO CONTROLLO RANGE DI PLAUSIBILITA DEL
002800**                 VALORE (MINIMO/MASSIMO DI CONTRATTO)
002900** 19072007 RSS    AGGIUNTI I CONTROLLI SULLA DATA/ORA DI MISURA
003000**                 (ANNO FUORI SOGLIA, DATA FUTURA RISPETTO AL
003100**                 BATCH, TIMESTAMP NON INTERPRETABILE)
003200** 14121998 CAF    RICH. 2219 - VERIFICATO IL CORRETTO ROLLOVER
003300**                 DI SECOLO SULLE DATE DI MISURA (ANNO A 4 CIFRE
003400**                 SUL TRACCIATO, NESSUNA MODIFICA AL PROGRAMMA)
003500** 23052013 RSS    RICH. 4471 - NESSUNA SEGNALAZIONE SE LA TABELLA
003600**                 MISURE E VUOTA (CASO GIA BLOCCATO DA ACQBT020)
003700*****************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID. ACQBT030.
004000 AUTHOR.
004100     ENGINEERING SPA.
004200 INSTALLATION.
004300     CED RETE MONITORAGGIO IDROLOGICO.
004400 DATE-WRITTEN.
004500     04 MAGGIO 1987.
004600 DATE-COMPILED.
004700 SECURITY.
004800     USO INTERNO - RISERVATO AL PERSONALE AUTORIZZATO CED.
004900*****************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-3090.
005300 OBJECT-COMPUTER. IBM-3090.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS ACQ-CLASSE-NUMERICA IS '0' THRU '9'
005700     UPSI-0 ON STATUS IS ACQ-UPSI-TEST-ON.
005800**-------------------------------------------------------------
005900 DATA DIVISION.
006000 WORKING-STORAGE SECTION.
006100**                                  - COSTANTI DI CONTRATTO
006200     COPY ACQCCOST.
006300
006400 01  WK-COSTANTI-FLAG.
006500     05 WK-ACQYACUM             PIC X(08) VALUE 'ACQYACUM'.
006600
006700**--- SWITCH "PRIMA OCCORRENZA TROVATA" PER I VALORI SENTINELLA -*
006800 01  WS-SWITCH-RICERCA.
006900     05 WS-VALORE-TROVATO-SW    PIC X(01) VALUE 'N'.
007000         88 WS-VALORE-GIA-TROVATO    VALUE 'S'.
007100     05 WS-TS-TROVATO-SW        PIC X(01) VALUE 'N'.
007200         88 WS-TS-GIA-TROVATO        VALUE 'S'.
007300     05 WS-ANNO-MIN-TROV-SW     PIC X(01) VALUE 'N'.
007400         88 WS-ANNO-MIN-GIA-TROV     VALUE 'S'.
007500     05 WS-ANNO-MAX-TROV-SW     PIC X(01) VALUE 'N'.
007600         88 WS-ANNO-MAX-GIA-TROV     VALUE 'S'.
007700 01  WS-SWITCH-RICERCA-R REDEFINES
007800     WS-SWITCH-RICERCA              PIC X(04).
007900
008000**--- CAMPO E CONTATORE DI LAVORO PER LA ROUTINE CONDIVISA DI ---*
008100**--- CALCOLO/SEGNALAZIONE PERCENTUALE NULLI (VEDERE C0290) -----*
008200 01  WS-NULLI-LAVORO.
008300     05 WS-CAMPO-NOME            PIC X(10).
008400     05 WS-NULLI-CORRENTE        PIC 9(07) COMP-3.
008500     05 WS-PCT-REPORT            PIC 999V9.
008600     05 WS-PCT-EDIT               PIC ZZ9.9.
008700     05 WS-PCT-EDIT-R REDEFINES
008800        WS-PCT-EDIT                 PIC X(05).
008900
009000**--- CAMPI EDIT PER LA COMPOSIZIONE DEI MESSAGGI DI RIGA -------*
009100 01  WS-LAVORO.
009200     05 WS-NUM-EDIT               PIC ZZZZZZ9.
009300**--- REDEFINES: VISTA ALFANUMERICA, PER USO CON INSPECT/STRING -*
009400     05 WS-NUM-EDIT-R REDEFINES
009500        WS-NUM-EDIT                 PIC X(07).
009600     05 WS-ANNO-EDIT              PIC ZZZ9.
009700     05 WS-ANNO-EDIT-R REDEFINES
009800        WS-ANNO-EDIT                PIC X(04).
009900     05 WS-VAL-EDIT                PIC -------9.9999.
010000     05 WS-VAL-EDIT-R REDEFINES
010100        WS-VAL-EDIT                 PIC X(13).
010200     05 WS-VAL-MIN-TRIM           PIC X(13).
010300     05 WS-VAL-MAX-TRIM           PIC X(13).
010400     05 WS-SPAZI-TESTA           PIC 9(02) COMP-3.
010500
010600**--- MESSAGGIO PASSATO ALLA ROUTINE ACCUMULATORE ---------------*
010700 01  WS-MESSAGGIO-COMPOSTO     PIC X(80).
010800
010900 LINKAGE SECTION.
011000 COPY ACQCTAB0.
011100 COPY ACQCACM0.
011200
011300 PROCEDURE DIVISION USING ACQ-AREA-DATI ACQ-AREA-ACCUMULATORE.
011400  C0000-CONTROLLO.
011500     IF ACQ-TAB-CONTA-RIGHE = ZERO
011600** RICH. 4471: TRACCIATO VUOTO GIA SEGNALATO DA ACQBT020, QUI
011700** NON SI RIPETE LA SEGNALAZIONE E NON SI TOCCANO GLI ACCUMULATORI
011800         CONTINUE
011900     ELSE
012000         INITIALIZE ACQ-ACCUMULATORI
012100         INITIALIZE WS-SWITCH-RICERCA
012200         PERFORM C0100-ACCUMULA-UNA-RIGA
012300            VARYING ACQ-TAB-IDX FROM 1 BY 1
012400            UNTIL ACQ-TAB-IDX > ACQ-TAB-CONTA-RIGHE
012500         PERFORM C0200-ESITO-NULLI-CRITICI
012600         PERFORM C0300-ESITO-RANGE-VALORE
012700         PERFORM C0400-ESITO-TIMESTAMP
012800     END-IF.
012900     GOBACK.
013000 *-----------------------------------
013100** REGOLA 1/2/4/5: UN SOLO PASSAGGIO SULLA TABELLA MISURE PER
013200** ALIMENTARE TUTTI GLI ACCUMULATORI DI QUALITA
013300 *-----------------------------------
013400  C0100-ACCUMULA-UNA-RIGA.
013500     IF ACQ-R-TS-NULLO(ACQ-TAB-IDX)
013600         ADD 1              TO ACQ-ACC-NULLI-TIMESTAMP
013700     END-IF.
013800     IF ACQ-R-STAZIONE(ACQ-TAB-IDX) = SPACES
013900         ADD 1              TO ACQ-ACC-NULLI-STAZIONE
014000     END-IF.
014100     IF ACQ-R-PARAMETRO(ACQ-TAB-IDX) = SPACES
014200         ADD 1              TO ACQ-ACC-NULLI-PARAMETRO
014300     END-IF.
014400     IF ACQ-R-VALORE-NULLO(ACQ-TAB-IDX)
014500         ADD 1              TO ACQ-ACC-NULLI-VALORE
014600     END-IF.
014700     IF ACQ-R-VALORE-VALIDO(ACQ-TAB-IDX)
014800         PERFORM C0110-ACCUMULA-VALORE
014900     END-IF.
015000     IF ACQ-R-TS-ERRATO(ACQ-TAB-IDX)
015100         ADD 1              TO ACQ-ACC-TS-ERRATI
015200     END-IF.
015300     IF ACQ-R-TS-VALIDO(ACQ-TAB-IDX)
015400         PERFORM C0120-ACCUMULA-TIMESTAMP
015500     END-IF.
015600 *-----------------------------------
015700 *
015800 *-----------------------------------
015900  C0110-ACCUMULA-VALORE.
016000     IF WS-VALORE-GIA-TROVATO
016100         IF ACQ-R-VALORE(ACQ-TAB-IDX) < ACQ-ACC-VALORE-MIN
016200             MOVE ACQ-R-VALORE(ACQ-TAB-IDX)
016300                                 TO ACQ-ACC-VALORE-MIN
016400         END-IF
016500         IF ACQ-R-VALORE(ACQ-TAB-IDX) > ACQ-ACC-VALORE-MAX
016600             MOVE ACQ-R-VALORE(ACQ-TAB-IDX)
016700                                 TO ACQ-ACC-VALORE-MAX
016800         END-IF
016900     ELSE
017000         MOVE ACQ-R-VALORE(ACQ-TAB-IDX) TO ACQ-ACC-VALORE-MIN
017100         MOVE ACQ-R-VALORE(ACQ-TAB-IDX) TO ACQ-ACC-VALORE-MAX
017200         MOVE 'S'            TO WS-VALORE-TROVATO-SW
017300     END-IF.
017400     IF ACQ-R-VALORE(ACQ-TAB-IDX) < ACQ-COST-VALORE-MIN
017500         ADD 1              TO ACQ-ACC-VAL-SOTTO-MIN
017600     END-IF.
017700     IF ACQ-R-VALORE(ACQ-TAB-IDX) > ACQ-COST-VALORE-MAX
017800         ADD 1              TO ACQ-ACC-VAL-SOPRA-MAX
017900     END-IF.
018000 *-----------------------------------
018100 *
018200 *-----------------------------------
018300  C0120-ACCUMULA-TIMESTAMP.
018400     IF WS-TS-GIA-TROVATO
018500         IF ACQ-R-TIMESTAMP(ACQ-TAB-IDX) < ACQ-ACC-TS-MIN-VALIDO
018600             MOVE ACQ-R-TIMESTAMP(ACQ-TAB-IDX)
018700                                 TO ACQ-ACC-TS-MIN-VALIDO
018800         END-IF
018900         IF ACQ-R-TIMESTAMP(ACQ-TAB-IDX) > ACQ-ACC-TS-MAX-VALIDO
019000             MOVE ACQ-R-TIMESTAMP(ACQ-TAB-IDX)
019100                                 TO ACQ-ACC-TS-MAX-VALIDO
019200         END-IF
019300     ELSE
019400         MOVE ACQ-R-TIMESTAMP(ACQ-TAB-IDX)
019500                                 TO ACQ-ACC-TS-MIN-VALIDO
019600         MOVE ACQ-R-TIMESTAMP(ACQ-TAB-IDX)
019700                                 TO ACQ-ACC-TS-MAX-VALIDO
019800         MOVE 'S'            TO WS-TS-TROVATO-SW
019900     END-IF.
020000     IF ACQ-R-TS-ANNO(ACQ-TAB-IDX) < ACQ-COST-ANNO-MIN
020100         ADD 1              TO ACQ-ACC-TS-SOTTO-AMIN
020200         IF NOT WS-ANNO-MIN-GIA-TROV
020300          OR ACQ-R-TS-ANNO(ACQ-TAB-IDX) < ACQ-ACC-ANNO-MIN-TROV
020400             MOVE ACQ-R-TS-ANNO(ACQ-TAB-IDX)
020500                                 TO ACQ-ACC-ANNO-MIN-TROV
020600             MOVE 'S'        TO WS-ANNO-MIN-TROV-SW
020700         END-IF
020800     END-IF.
020900     IF ACQ-R-TS-ANNO(ACQ-TAB-IDX) > ACQ-COST-ANNO-MAX
021000         ADD 1              TO ACQ-ACC-TS-SOPRA-AMAX
021100         IF NOT WS-ANNO-MAX-GIA-TROV
021200          OR ACQ-R-TS-ANNO(ACQ-TAB-IDX) > ACQ-ACC-ANNO-MAX-TROV
021300             MOVE ACQ-R-TS-ANNO(ACQ-TAB-IDX)
021400                                 TO ACQ-ACC-ANNO-MAX-TROV
021500             MOVE 'S'        TO WS-ANNO-MAX-TROV-SW
021600         END-IF
021700     END-IF.
021800     IF ACQ-R-TIMESTAMP(ACQ-TAB-IDX) > ACQ-RUN-TIMESTAMP
021900         ADD 1              TO ACQ-ACC-TS-FUTURI
022000     END-IF.
022100 *-----------------------------------
022200** REGOLA 1: PERCENTUALE DI NULLI SUI 4 CAMPI CRITICI DEL
022300** TRACCIATO MISURE (TIMESTAMP, STAZIONE, PARAMETRO, VALORE)
022400 *-----------------------------------
022500  C0200-ESITO-NULLI-CRITICI.
022600     MOVE 'TIMESTAMP '        TO WS-CAMPO-NOME.
022700     MOVE ACQ-ACC-NULLI-TIMESTAMP TO WS-NULLI-CORRENTE.
022800     PERFORM C0290-CALCOLA-E-SEGNALA-NULLI.
022900     MOVE 'STATION_ID'        TO WS-CAMPO-NOME.
023000     MOVE ACQ-ACC-NULLI-STAZIONE  TO WS-NULLI-CORRENTE.
023100     PERFORM C0290-CALCOLA-E-SEGNALA-NULLI.
023200     MOVE 'PARAMETER '        TO WS-CAMPO-NOME.
023300     MOVE ACQ-ACC-NULLI-PARAMETRO TO WS-NULLI-CORRENTE.
023400     PERFORM C0290-CALCOLA-E-SEGNALA-NULLI.
023500     MOVE 'VALUE     '        TO WS-CAMPO-NOME.
023600     MOVE ACQ-ACC-NULLI-VALORE    TO WS-NULLI-CORRENTE.
023700     PERFORM C0290-CALCOLA-E-SEGNALA-NULLI.
023800 *-----------------------------------
023900** SOGLIE DI CONTRATTO: OLTRE IL 50% ERRORE, OLTRE IL 10%
024000** AVVISO. CONFRONTO FATTO IN CROCE (CONTEGGIO*100 CONTRO
024100** SOGLIA*RIGHE) PER EVITARE ARROTONDAMENTI SULLA SOGLIA; LA
024200** PERCENTUALE RIPORTATA NEL MESSAGGIO RESTA ARROTONDATA A 1
024300** DECIMALE PER LA SOLA LETTURA A VIDEO
024400 *-----------------------------------
024500  C0290-CALCOLA-E-SEGNALA-NULLI.
024600     COMPUTE WS-PCT-REPORT ROUNDED =
024700        (WS-NULLI-CORRENTE * 100) / ACQ-TAB-CONTA-RIGHE.
024800     MOVE WS-PCT-REPORT           TO WS-PCT-EDIT.
024900     MOVE ZERO                    TO WS-SPAZI-TESTA.
025000     INSPECT WS-PCT-EDIT-R TALLYING WS-SPAZI-TESTA
025100                          FOR LEADING SPACE.
025200     IF (WS-NULLI-CORRENTE * 100) >
025300        (ACQ-COST-SOGLIA-ERR-NULLI * ACQ-TAB-CONTA-RIGHE)
025400         STRING WS-CAMPO-NOME DELIMITED BY SPACE
025500            ': NULL VALUES '   DELIMITED BY SIZE
025600            WS-PCT-EDIT-R(WS-SPAZI-TESTA + 1:)
025700                                  DELIMITED BY SIZE
025800            ' PERCENT'        DELIMITED BY SIZE
025900            INTO WS-MESSAGGIO-COMPOSTO
026000         MOVE 'ERR'            TO ACUM-FUNZ
026100         MOVE WS-MESSAGGIO-COMPOSTO TO ACUM-MESSAGGIO-IN
026200         CALL WK-ACQYACUM USING ACQ-AREA-ACCUMULATORE END-CALL
026300     ELSE
026400         IF (WS-NULLI-CORRENTE * 100) >
026500           (ACQ-COST-SOGLIA-AVV-NULLI * ACQ-TAB-CONTA-RIGHE)
026600             STRING WS-CAMPO-NOME DELIMITED BY SPACE
026700                ': NULL VALUES ' DELIMITED BY SIZE
026800                WS-PCT-EDIT-R(WS-SPAZI-TESTA + 1:)
026900                                  DELIMITED BY SIZE
027000                ' PERCENT'    DELIMITED BY SIZE
027100                INTO WS-MESSAGGIO-COMPOSTO
027200             MOVE 'AVV'        TO ACUM-FUNZ
027300             MOVE WS-MESSAGGIO-COMPOSTO TO ACUM-MESSAGGIO-IN
027400             CALL WK-ACQYACUM USING ACQ-AREA-ACCUMULATORE
027500                END-CALL
027600         END-IF
027700     END-IF.
027800 *-----------------------------------
027900** REGOLA 2: RANGE DI PLAUSIBILITA DEL VALORE DI MISURA (SOLO
028000** VALORI NON NULLI E NON ERRATI PARTECIPANO AL CALCOLO)
028100 *-----------------------------------
028200  C0300-ESITO-RANGE-VALORE.
028300     IF WS-VALORE-GIA-TROVATO
028400         MOVE ACQ-ACC-VALORE-MIN  TO WS-VAL-EDIT
028500         MOVE ZERO                TO WS-SPAZI-TESTA
028600         INSPECT WS-VAL-EDIT-R TALLYING WS-SPAZI-TESTA
028700                              FOR LEADING SPACE
028800         MOVE WS-VAL-EDIT-R(WS-SPAZI-TESTA + 1:)
028900                                 TO WS-VAL-MIN-TRIM
029000         MOVE ACQ-ACC-VALORE-MAX  TO WS-VAL-EDIT
029100         MOVE ZERO                TO WS-SPAZI-TESTA
029200         INSPECT WS-VAL-EDIT-R TALLYING WS-SPAZI-TESTA
029300                              FOR LEADING SPACE
029400         MOVE WS-VAL-EDIT-R(WS-SPAZI-TESTA + 1:)
029500                                 TO WS-VAL-MAX-TRIM
029600         STRING 'VALUE RANGE: MINIMUM ' DELIMITED BY SIZE
029700            WS-VAL-MIN-TRIM       DELIMITED BY SPACE
029800            '  MAXIMUM '         DELIMITED BY SIZE
029900            WS-VAL-MAX-TRIM       DELIMITED BY SPACE
030000            INTO WS-MESSAGGIO-COMPOSTO
030100         MOVE 'INF'             TO ACUM-FUNZ
030200         MOVE WS-MESSAGGIO-COMPOSTO TO ACUM-MESSAGGIO-IN
030300         CALL WK-ACQYACUM USING ACQ-AREA-ACCUMULATORE END-CALL
030400     END-IF.
030500     IF ACQ-ACC-VAL-SOTTO-MIN > ZERO
030600         MOVE ACQ-ACC-VAL-SOTTO-MIN  TO WS-NUM-EDIT
030700         MOVE ZERO                   TO WS-SPAZI-TESTA
030800         INSPECT WS-NUM-EDIT-R TALLYING WS-SPAZI-TESTA
030900                             FOR LEADING SPACE
031000         STRING WS-NUM-EDIT-R(WS-SPAZI-TESTA + 1:)
031100                                     DELIMITED BY SIZE
031200            ' VALUE(S) BELOW PLAUSIBLE MINIMUM'
031300                                     DELIMITED BY SIZE
031400            INTO WS-MESSAGGIO-COMPOSTO
031500         MOVE 'AVV'                TO ACUM-FUNZ
031600         MOVE WS-MESSAGGIO-COMPOSTO  TO ACUM-MESSAGGIO-IN
031700         CALL WK-ACQYACUM USING ACQ-AREA-ACCUMULATORE END-CALL
031800     END-IF.
031900     IF ACQ-ACC-VAL-SOPRA-MAX > ZERO
032000         MOVE ACQ-ACC-VAL-SOPRA-MAX  TO WS-NUM-EDIT
032100         MOVE ZERO                   TO WS-SPAZI-TESTA
032200         INSPECT WS-NUM-EDIT-R TALLYING WS-SPAZI-TESTA
032300                             FOR LEADING SPACE
032400         STRING WS-NUM-EDIT-R(WS-SPAZI-TESTA + 1:)
032500                                     DELIMITED BY SIZE
032600            ' VALUE(S) ABOVE PLAUSIBLE MAXIMUM'
032700                                     DELIMITED BY SIZE
032800            INTO WS-MESSAGGIO-COMPOSTO
032900         MOVE 'AVV'                TO ACUM-FUNZ
033000         MOVE WS-MESSAGGIO-COMPOSTO  TO ACUM-MESSAGGIO-IN
033100         CALL WK-ACQYACUM USING ACQ-AREA-ACCUMULATORE END-CALL
033200     END-IF.
033300 *-----------------------------------
033400** REGOLA 4/5: COERENZA DELLA DATA/ORA DI MISURA (TIMESTAMP NON
033500** INTERPRETABILE, ANNO FUORI SOGLIA DI CONTRATTO, DATA FUTURA
033600** RISPETTO ALLA PARTENZA DEL BATCH)
033700 *-----------------------------------
033800  C0400-ESITO-TIMESTAMP.
033900     IF ACQ-ACC-TS-ERRATI > ZERO
034000         MOVE ACQ-ACC-TS-ERRATI      TO WS-NUM-EDIT
034100         MOVE ZERO                   TO WS-SPAZI-TESTA
034200         INSPECT WS-NUM-EDIT-R TALLYING WS-SPAZI-TESTA
034300                             FOR LEADING SPACE
034400         STRING WS-NUM-EDIT-R(WS-SPAZI-TESTA + 1:)
034500                                     DELIMITED BY SIZE
034600            ' ROW(S) WITH UNPARSEABLE TIMESTAMP'
034700                                     DELIMITED BY SIZE
034800            INTO WS-MESSAGGIO-COMPOSTO
034900         MOVE 'ERR'                TO ACUM-FUNZ
035000         MOVE WS-MESSAGGIO-COMPOSTO  TO ACUM-MESSAGGIO-IN
035100         CALL WK-ACQYACUM USING ACQ-AREA-ACCUMULATORE END-CALL
035200     END-IF.
035300     IF WS-TS-GIA-TROVATO
035400         STRING 'TIMESTAMP RANGE: MINIMUM '
035500                                     DELIMITED BY SIZE
035600            ACQ-ACC-TS-MIN-VALIDO    DELIMITED BY SIZE
035700            '  MAXIMUM '           DELIMITED BY SIZE
035800            ACQ-ACC-TS-MAX-VALIDO    DELIMITED BY SIZE
035900            INTO WS-MESSAGGIO-COMPOSTO
036000         MOVE 'INF'                TO ACUM-FUNZ
036100         MOVE WS-MESSAGGIO-COMPOSTO  TO ACUM-MESSAGGIO-IN
036200         CALL WK-ACQYACUM USING ACQ-AREA-ACCUMULATORE END-CALL
036300     END-IF.
036400     IF ACQ-ACC-TS-SOTTO-AMIN > ZERO
036500         MOVE ACQ-ACC-TS-SOTTO-AMIN  TO WS-NUM-EDIT
036600         MOVE ZERO                   TO WS-SPAZI-TESTA
036700         INSPECT WS-NUM-EDIT-R TALLYING WS-SPAZI-TESTA
036800                             FOR LEADING SPACE
036900         MOVE ACQ-ACC-ANNO-MIN-TROV  TO WS-ANNO-EDIT
037000         STRING WS-NUM-EDIT-R(WS-SPAZI-TESTA + 1:)
037100                                     DELIMITED BY SIZE
037200            ' TIMESTAMP(S) BEFORE MIN-YEAR (EARLIEST '
037300                                     DELIMITED BY SIZE
037400            WS-ANNO-EDIT-R           DELIMITED BY SIZE
037500            ')'                    DELIMITED BY SIZE
037600            INTO WS-MESSAGGIO-COMPOSTO
037700         MOVE 'AVV'                TO ACUM-FUNZ
037800         MOVE WS-MESSAGGIO-COMPOSTO  TO ACUM-MESSAGGIO-IN
037900         CALL WK-ACQYACUM USING ACQ-AREA-ACCUMULATORE END-CALL
038000     END-IF.
038100     IF ACQ-ACC-TS-SOPRA-AMAX > ZERO
038200         MOVE ACQ-ACC-TS-SOPRA-AMAX  TO WS-NUM-EDIT
038300         MOVE ZERO                   TO WS-SPAZI-TESTA
038400         INSPECT WS-NUM-EDIT-R TALLYING WS-SPAZI-TESTA
038500                             FOR LEADING SPACE
038600         MOVE ACQ-ACC-ANNO-MAX-TROV  TO WS-ANNO-EDIT
038700         STRING WS-NUM-EDIT-R(WS-SPAZI-TESTA + 1:)
038800                                     DELIMITED BY SIZE
038900            ' TIMESTAMP(S) AFTER MAX-YEAR (LATEST '
039000                                     DELIMITED BY SIZE
039100            WS-ANNO-EDIT-R           DELIMITED BY SIZE
039200            ')'                    DELIMITED BY SIZE
039300            INTO WS-MESSAGGIO-COMPOSTO
039400         MOVE 'ERR'                TO ACUM-FUNZ
039500         MOVE WS-MESSAGGIO-COMPOSTO  TO ACUM-MESSAGGIO-IN
039600         CALL WK-ACQYACUM USING ACQ-AREA-ACCUMULATORE END-CALL
039700     END-IF.
039800     IF ACQ-ACC-TS-FUTURI > ZERO
039900         MOVE ACQ-ACC-TS-FUTURI      TO WS-NUM-EDIT
040000         MOVE ZERO                   TO WS-SPAZI-TESTA
040100         INSPECT WS-NUM-EDIT-R TALLYING WS-SPAZI-TESTA
040200                             FOR LEADING SPACE
040300         STRING WS-NUM-EDIT-R(WS-SPAZI-TESTA + 1:)
040400                                     DELIMITED BY SIZE
040500            ' TIMESTAMP(S) LATER THAN RUN DATE/TIME'
040600                                     DELIMITED BY SIZE
040700            INTO WS-MESSAGGIO-COMPOSTO
040800         MOVE 'AVV'                TO ACUM-FUNZ
040900         MOVE WS-MESSAGGIO-COMPOSTO  TO ACUM-MESSAGGIO-IN
041000         CALL WK-ACQYACUM USING ACQ-AREA-ACCUMULATORE END-CALL
041100     END-IF.
041200 *-----------------------------------
041300
041400**=====================      END       *************************
